000100******************************************************************
000200*    COPYBOOK   : VACCT                                          *
000300*    TITLE      : LINKAGE FOR CALL "WALVACT"                     *
000400*                                                                *
000500*    WALVACT OWNS THE IN-MEMORY USER-ACCOUNT TABLE FOR A         *
000600*    POSTING RUN. OPTION 1 LOADS THE WHOLE WALACCT FILE INTO     *
000700*    THE TABLE, OPTION 2 FINDS ONE ROW BY USERNAME, OPTION 3     *
000800*    REPLACES ONE ROW IN THE TABLE, OPTION 4 REWRITES THE WHOLE  *
000900*    TABLE BACK TO WALACCT, OPTION 5 RETURNS ONE ROW BY ITS      *
001000*    POSITION (1 THRU THE LOAD-ALL ROW COUNT) IN STORED ORDER.   *
001100******************************************************************
001200*    AMENDMENT HISTORY:                                          *
001300******************************************************************
001400*    AW0063  RMOLINA   08/05/2006 - INITIAL VERSION FOR THE      *
001500*                       BATCH-POSTING PROJECT (REQUEST AW-301).  *
001600*    AW0082  FLOZANO   14/11/2010 - ADD OPTION 5, GET-ROW-BY-    *
001700*                       INDEX, SO WALVCHR CAN WALK THE TABLE IN  *
001800*                       STORED ORDER WITHOUT A USERNAME KEY.     *
001900******************************************************************
002000    01  WK-C-VACCT-RECORD.
002100        05  WK-C-VACCT-INPUT.
002200            10  WK-N-VACCT-OPTION        PIC 9(01).
002300                88  WK-VACCT-OPT-LOAD-ALL       VALUE 1.
002400                88  WK-VACCT-OPT-FIND           VALUE 2.
002500                88  WK-VACCT-OPT-UPDATE         VALUE 3.
002600                88  WK-VACCT-OPT-SAVE-ALL       VALUE 4.
002700                88  WK-VACCT-OPT-GET-BY-INDEX   VALUE 5.
002800            10  WK-C-VACCT-USERNAME      PIC X(20).
002900*                   KEY FOR OPTION 2 (FIND) AND OPTION 3 (UPDATE)
003000            10  WK-N-VACCT-I-INDEX       PIC 9(05).
003100*                   KEY FOR OPTION 5 (GET-BY-INDEX)
003200            10  WK-C-VACCT-ROW.
003300                15  WK-C-VACCT-R-USERNAME      PIC X(20).
003400                15  WK-C-VACCT-R-PIN-HASH      PIC X(64).
003500                15  WK-C-VACCT-R-MOBILE        PIC X(11).
003600                15  WK-N-VACCT-R-BALANCE       PIC S9(9)V99.
003700                15  WK-N-VACCT-R-POINTS        PIC S9(7).
003800                15  WK-N-VACCT-R-TOT-TRANSACT  PIC S9(9)V99.
003900                15  WK-C-VACCT-R-RANK          PIC X(08).
004000                15  WK-N-VACCT-R-FAILED-ATT    PIC 9(02).
004100                15  WK-N-VACCT-R-LOCK-END      PIC 9(11).
004200*                   ROW PASSED IN ON OPTION 3, RETURNED ON OPT. 2
004300        05  WK-C-VACCT-OUTPUT.
004400            10  WK-C-VACCT-FOUND         PIC X(01).
004500                88  WK-VACCT-IS-FOUND           VALUE "Y".
004600                88  WK-VACCT-NOT-FOUND          VALUE "N".
004700            10  WK-N-VACCT-ROW-COUNT     PIC 9(05).
004800*                   ROWS IN TABLE AFTER OPTION 1 (LOAD-ALL)
004900            10  WK-C-VACCT-ERROR-CD      PIC X(07).
005000            10  WK-C-VACCT-FILE          PIC X(08).
005100            10  WK-C-VACCT-MODE          PIC X(07).
005200            10  WK-C-VACCT-FS            PIC X(02).
005300            10  FILLER                   PIC X(05).
