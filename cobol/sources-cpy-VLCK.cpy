000100******************************************************************
000200*    COPYBOOK   : VLCK                                           *
000300*    TITLE      : LINKAGE FOR CALL "WALVLCK"                     *
000400*                                                                *
000500*    OPTION 1 RECORDS A FAILED PIN ATTEMPT AND COMPUTES THE NEW  *
000600*    LOCK-END-TIME, IF ANY. OPTION 2 RECORDS A SUCCESSFUL LOGIN  *
000700*    (RESETS FAILED-ATTEMPTS AND LOCK-END-TIME TO ZERO).         *
000800*    OPTION 3 CHECKS WHETHER THE ACCOUNT IS CURRENTLY LOCKED.    *
000900*    WALPOST'S TRANSACTION-REQUEST DRIVER ONLY EVER EXERCISES    *
001000*    OPTION 3 - OPTIONS 1 AND 2 ARE DRIVEN BY PIN ENTRY, WHICH   *
001100*    IS INTERACTIVE LOGIN AND OUT OF SCOPE FOR THIS RUN.         *
001200******************************************************************
001300*    AMENDMENT HISTORY:                                          *
001400******************************************************************
001500*    AW0066  RMOLINA   19/06/2001 - INITIAL VERSION FOR THE      *
001600*                       PIN-RETRY LOCKOUT PROJECT (REQUEST       *
001700*                       AW-201).                                 *
001800******************************************************************
001900    01  WK-C-VLCK-RECORD.
002000        05  WK-C-VLCK-INPUT.
002100            10  WK-N-VLCK-OPTION             PIC 9(01).
002200                88  WK-VLCK-OPT-FAILED-ATTEMPT    VALUE 1.
002300                88  WK-VLCK-OPT-SUCCESS-LOGIN     VALUE 2.
002400                88  WK-VLCK-OPT-CHECK-LOCKED      VALUE 3.
002500            10  WK-N-VLCK-I-FAILED-ATT       PIC 9(02).
002600            10  WK-N-VLCK-I-LOCK-END         PIC 9(11).
002700            10  WK-N-VLCK-I-CURRENT-TIME     PIC 9(11).
002800        05  WK-C-VLCK-OUTPUT.
002900            10  WK-N-VLCK-O-FAILED-ATT       PIC 9(02).
003000            10  WK-N-VLCK-O-LOCK-END         PIC 9(11).
003100            10  WK-C-VLCK-O-LOCKED-IND       PIC X(01).
003200                88  WK-VLCK-IS-LOCKED              VALUE "Y".
003300                88  WK-VLCK-NOT-LOCKED             VALUE "N".
003400            10  FILLER                       PIC X(05).
