000100******************************************************************
000200*    COPYBOOK   : VPTS                                           *
000300*    TITLE      : LINKAGE FOR CALL "WALVPTS"                     *
000400*                                                                *
000500*    OPTION 1 COMPUTES POINTS EARNED ON A DEPOSIT (1 POINT PER   *
000600*    FULL PHP 1,000, TRUNCATED). OPTION 2 COMPUTES THE PHP       *
000700*    VALUE OF A POINTS REDEMPTION (1 POINT = PHP 1.00 FLAT).     *
000800******************************************************************
000900*    AMENDMENT HISTORY:                                          *
001000******************************************************************
001100*    AW0074  FLOZANO   27/02/2009 - INITIAL VERSION FOR THE      *
001200*                       POINTS-REDEMPTION ENHANCEMENT.           *
001300******************************************************************
001400    01  WK-C-VPTS-RECORD.
001500        05  WK-C-VPTS-INPUT.
001600            10  WK-N-VPTS-OPTION             PIC 9(01).
001700                88  WK-VPTS-OPT-EARNED            VALUE 1.
001800                88  WK-VPTS-OPT-REDEMPTION        VALUE 2.
001900            10  WK-N-VPTS-I-AMOUNT           PIC S9(9)V99.
002000*                   DEPOSIT AMOUNT, INPUT FOR OPTION 1
002100            10  WK-N-VPTS-I-POINTS-REQ       PIC S9(7).
002200*                   POINTS TO REDEEM, INPUT FOR OPTION 2
002300        05  WK-C-VPTS-OUTPUT.
002400            10  WK-N-VPTS-O-POINTS-EARNED    PIC S9(7).
002500*                   OUTPUT OF OPTION 1
002600            10  WK-N-VPTS-O-REDEMPT-VALUE    PIC S9(9)V99.
002700*                   OUTPUT OF OPTION 2
002800            10  FILLER                   PIC X(05).
