000100******************************************************************
000200*    COPYBOOK   : VRAND                                          *
000300*    TITLE      : LINKAGE FOR CALL "WALXRAND"                    *
000400*                                                                *
000500*    HANDS BACK THE NEXT DETERMINISTIC PSEUDO-RANDOM FRACTION    *
000600*    FROM THE WRSEED TABLE (SEE WRSEED.CPY). NO INPUT FIELDS -   *
000700*    EACH CALL SIMPLY ADVANCES THE SAVED SUBSCRIPT.              *
000800******************************************************************
000900*    AMENDMENT HISTORY:                                          *
001000******************************************************************
001100*    AW0083  FLOZANO   14/11/2010 - INITIAL VERSION FOR THE      *
001200*                       SINGLE-VOUCHER-DROP PROJECT (AW-402).    *
001300******************************************************************
001400    01  WK-C-VRAND-RECORD.
001500        05  WK-C-VRAND-OUTPUT.
001600            10  WK-N-VRAND-O-DRAW        PIC V9999.
001700*                   NEXT FRACTIONAL DRAW, RANGE 0.0000 - 0.9999
001800            10  FILLER                   PIC X(05).
