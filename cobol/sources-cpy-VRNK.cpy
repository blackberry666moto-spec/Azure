000100******************************************************************
000200*    COPYBOOK   : VRNK                                           *
000300*    TITLE      : LINKAGE FOR CALL "WALVRNK"                     *
000400*                                                                *
000500*    OPTION 1 DERIVES RANK FROM TOTAL-TRANSACTED. OPTION 2       *
000600*    RETURNS THE DEPOSIT/WITHDRAW/SEND LIMIT FOR A RANK.         *
000700*    OPTION 3 RETURNS THE MONTHLY INTEREST RATE FOR A RANK.      *
000800*    OPTION 4 RETURNS THE VOUCHER VALUE RANGE FOR A RANK.        *
000900******************************************************************
001000*    AMENDMENT HISTORY:                                          *
001100******************************************************************
001200*    AW0092  FLOZANO   22/07/2012 - INITIAL VERSION FOR THE      *
001300*                       LOYALTY-TIER LIMIT PROJECT (AW-418).     *
001400*    AW0098  RMOLINA   03/02/2015 - ADD OPTION 4, VOUCHER VALUE  *
001500*                       RANGE, FOR THE VOUCHER-DROP PROJECT.     *
001600******************************************************************
001700    01  WK-C-VRNK-RECORD.
001800        05  WK-C-VRNK-INPUT.
001900            10  WK-N-VRNK-OPTION         PIC 9(01).
002000                88  WK-VRNK-OPT-RANK-FROM-TOTAL   VALUE 1.
002100                88  WK-VRNK-OPT-LIMIT-FOR-RANK    VALUE 2.
002200                88  WK-VRNK-OPT-RATE-FOR-RANK     VALUE 3.
002300                88  WK-VRNK-OPT-VCHR-RANGE        VALUE 4.
002400            10  WK-N-VRNK-I-TOT-TRANSACT PIC S9(9)V99.
002500*                   INPUT FOR OPTION 1
002600            10  WK-C-VRNK-I-RANK         PIC X(08).
002700*                   INPUT FOR OPTIONS 2, 3 AND 4
002800        05  WK-C-VRNK-OUTPUT.
002900            10  WK-C-VRNK-O-RANK         PIC X(08).
003000*                   OUTPUT OF OPTION 1
003100            10  WK-N-VRNK-O-LIMIT        PIC S9(9)V99.
003200*                   OUTPUT OF OPTION 2
003300            10  WK-N-VRNK-O-RATE         PIC S9V9999.
003400*                   OUTPUT OF OPTION 3
003500            10  WK-N-VRNK-O-VCHR-BASE    PIC S9(7)V99.
003600            10  WK-N-VRNK-O-VCHR-SPAN    PIC S9(7)V99.
003700*                   OUTPUT OF OPTION 4
003800            10  WK-C-VRNK-ERROR-CD       PIC X(07).
003900*                   SET WHEN WK-C-VRNK-I-RANK IS NOT RECOGNISED
004000            10  FILLER                   PIC X(05).
