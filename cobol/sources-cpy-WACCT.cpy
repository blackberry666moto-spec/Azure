000100******************************************************************
000200*    COPYBOOK   : WACCT                                         *
000300*    TITLE      : AZURE WALLET - USER ACCOUNT MASTER RECORD      *
000400*    FILE       : WALACCT  (USER-ACCOUNT FILE)                  *
000500*                                                                *
000600*    ONE ROW PER REGISTERED WALLET USER. KEY IS WACT-USERNAME.  *
000700*    LOADED IN FULL AT THE START OF A POSTING RUN AND REWRITTEN *
000800*    IN FULL AFTER EVERY MUTATION - SEE WALVACT FOR THE TABLE    *
000900*    SERVICE THAT OWNS THIS LAYOUT IN STORAGE.                   *
001000******************************************************************
001100*    AMENDMENT HISTORY:                                         *
001200******************************************************************
001300*    AW0001  GPADILLA  14/03/1994 - INITIAL VERSION - LIFTED     *
001400*                       RECORD SHAPE FROM THE CARD-ACCOUNT       *
001500*                       MASTER, SUBSTITUTED WALLET FIELDS.       *
001600*    AW0014  GPADILLA  02/09/1995 - ADD RANK AND POINTS FOR THE  *
001700*                       LOYALTY-TIER PROJECT (REQUEST AW-114).   *
001800*    AW0022  RMOLINA   11/01/1997 - WIDEN TOTAL-TRANSACTED FROM  *
001900*                       S9(7)V99 TO S9(9)V99, PLATINUM TIER      *
002000*                       CUSTOMERS WERE OVERFLOWING THE FIELD.    *
002100*    AWY2K1  TSANTOS   21/10/1998 - Y2K REMEDIATION - ACCOUNT    *
002200*                       OPEN/MAINT DATES EXPANDED TO CCYYMMDD.   *
002300*    AW0031  FLOZANO   19/06/2001 - ADD LOCK-END-TIME FOR THE    *
002400*                       PIN-RETRY LOCKOUT PROJECT (REQUEST       *
002500*                       AW-201), REDEFINE AS DATE/TIME SPLIT.    *
002600*    AW0048  FLOZANO   03/03/2004 - ADD RECORD-STATUS INDICATOR  *
002700*                       BYTE AND 88-LEVELS FOR RANK COMPARE.     *
002800******************************************************************
002900    05  WACT-USERNAME                PIC X(20).
003000*           LOWERCASE LOGIN ID - UNIQUE KEY INTO THE ACCOUNT TABLE
003100    05  WACT-PIN-HASH                PIC X(64).
003200*           OPAQUE HASHED 4-DIGIT PIN - COMPARED, NEVER DECODED
003300    05  WACT-MOBILE                  PIC X(11).
003400*           MOBILE NUMBER, FORMAT "09" FOLLOWED BY 9 DIGITS
003500    05  WACT-BALANCE                 PIC S9(9)V99 COMP-3.
003600*           CURRENT WALLET BALANCE, PHP, 2 DECIMAL PLACES
003700    05  WACT-POINTS                  PIC S9(7) COMP-3.
003800*           LOYALTY POINTS BALANCE, WHOLE POINTS ONLY
003900    05  WACT-TOTAL-TRANSACTED        PIC S9(9)V99 COMP-3.
004000*           LIFETIME SELF-DEPOSIT TOTAL - DRIVES RANK COMPUTATION
004100    05  WACT-RANK                    PIC X(08).
004200        88  WACT-RANK-BRONZE                   VALUE "BRONZE".
004300        88  WACT-RANK-SILVER                   VALUE "SILVER".
004400        88  WACT-RANK-GOLD                      VALUE "GOLD".
004500        88  WACT-RANK-PLATINUM                  VALUE "PLATINUM".
004600    05  WACT-FAILED-ATTEMPTS         PIC 9(02) COMP-3.
004700*           CONSECUTIVE BAD-PIN ATTEMPTS SINCE LAST GOOD LOGIN
004800    05  WACT-LOCK-END-TIME           PIC 9(11) COMP-3.
004900*           EPOCH SECONDS WHEN LOCKOUT CLEARS, ZERO = NOT LOCKED
005000    05  WACT-LOCK-END-R  REDEFINES WACT-LOCK-END-TIME.
005100        10  WACT-LOCK-END-SECS       PIC 9(11) COMP-3.
005200*               SAME VALUE, REDEFINED FOR ELAPSED-SECONDS MATH
005300    05  WACT-ACCOUNT-OPEN-DATE       PIC 9(08) COMP-3.
005400*           CCYYMMDD THE ACCOUNT WAS REGISTERED - NOT IN SOURCE,
005500*           CARRIED FOR MASTER-FILE HOUSEKEEPING ONLY
005600    05  WACT-LAST-MAINT-DATE         PIC 9(08) COMP-3.
005700*           CCYYMMDD OF LAST FIELD MUTATION AGAINST THIS ROW
005800    05  WACT-LAST-MAINT-USER         PIC X(08) VALUE SPACES.
005900*           PROGRAM-ID THAT LAST REWROTE THIS ROW (WALPOST ETC.)
006000    05  WACT-RECORD-STATUS           PIC X(01) VALUE "A".
006100        88  WACT-STATUS-ACTIVE                  VALUE "A".
006200        88  WACT-STATUS-CLOSED                  VALUE "C".
006300    05  FILLER                       PIC X(40).
006400*           RESERVED FOR FUTURE USE - NOT REFERENCED BY ANY PGM
