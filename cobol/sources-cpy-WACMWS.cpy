000100******************************************************************
000200*                                                                *
000300*    COPYBOOK  : WACMWS                                         *
000400*    TITLE     : AZURE WALLET - COMMON WORKING STORAGE           *
000500*    INSTALLATION : AZURE DIGITAL WALLET - DEPOSIT OPERATIONS    *
000600*                                                                *
000700*    DESCRIPTION : FILE STATUS WORK AREA AND 88-LEVEL CONDITION  *
000800*                  NAMES SHARED BY EVERY WALLET PROGRAM AND      *
000900*                  CALLED SUBROUTINE. HOLD THIS COPYBOOK STABLE  *
001000*                  - EVERY WALPOST/WALV.../WALX... MEMBER        *
001100*                  COPIES IT INTO WK-C-COMMON.                   *
001200*                                                                *
001300******************************************************************
001400*    HISTORY OF MODIFICATION:                                   *
001500******************************************************************
001600*    WP114J  RMOLINA   04/11/1991 - INITIAL VERSION, LIFTED FROM *
001700*                       THE FUNDS-XFER COMMON AREA ASCMWS.       *
001800*    WP119K  RMOLINA   17/02/1993 - ADD WK-C-DUPLICATE-KEY       *
001900*                       FOR THE ACCOUNT TABLE REWRITE PASS.      *
002000*    WP1Y2K  TSANTOS   09/11/1998 - Y2K REMEDIATION - NO DATE    *
002100*                       FIELDS IN THIS COPYBOOK, REVIEWED ONLY.  *
002200******************************************************************
002300    05  WK-C-FILE-STATUS            PIC X(02)  VALUE "00".
002400        88  WK-C-SUCCESSFUL                     VALUE "00".
002500        88  WK-C-DUPLICATE-KEY                  VALUE "22".
002600        88  WK-C-RECORD-NOT-FOUND               VALUE "23".
002700        88  WK-C-END-OF-FILE                    VALUE "10".
