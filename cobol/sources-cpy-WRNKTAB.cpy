000100******************************************************************
000200*    COPYBOOK   : WRNKTAB                                        *
000300*    TITLE      : AZURE WALLET - RANK LIMIT/RATE/VOUCHER TABLE   *
000400*                                                                *
000500*    ONE ROW PER LOYALTY RANK. THE SAME LIMIT COLUMN SERVES AS   *
000600*    THE DEPOSIT LIMIT, THE WITHDRAW LIMIT AND THE SEND/PAY      *
000700*    LIMIT - THE SOURCE TABLE IS IDENTICAL FOR ALL THREE.        *
000800*    THE DEFAULT (UNRECOGNISED RANK) VOUCHER RANGE IS NOT A      *
000900*    TABLE ROW - IT IS HARD-CODED IN WALVRNK C400, SINCE THE     *
001000*    BUSINESS NEVER EXPECTS WACT-RANK TO HOLD ANYTHING ELSE.     *
001100*    CONSTANTS ARE SET UP AS FOUR NAMED GROUPS THEN REDEFINED    *
001200*    AS AN OCCURS TABLE FOR SUBSCRIPTED LOOKUP - SAME TRICK THE  *
001300*    LIMIT-CHECK SUBROUTINE USED FOR ITS SEGMENT TABLE.          *
001400******************************************************************
001500*    AMENDMENT HISTORY:                                          *
001600******************************************************************
001700*    AW0091  FLOZANO   22/07/2012 - INITIAL VERSION FOR THE      *
001800*                       LOYALTY-TIER LIMIT PROJECT (AW-418).     *
001900*    AW0097  RMOLINA   03/02/2015 - ADD VOUCHER VALUE RANGE      *
002000*                       COLUMNS FOR THE VOUCHER-DROP PROJECT.    *
002100******************************************************************
002200    05  WRNK-TABLE-DATA.
002250        10  WRNK-BRONZE-DATA.
002300            15  FILLER               PIC X(08) VALUE "BRONZE".
002400            15  FILLER               PIC S9(9)V99 COMP-3
002500                                      VALUE 100000.00.
002600            15  FILLER               PIC S9V9999 COMP-3
002700                                      VALUE 0.0015.
002800            15  FILLER               PIC S9(7)V99 COMP-3
002900                                      VALUE 1.00.
003000            15  FILLER               PIC S9(7)V99 COMP-3
003100                                      VALUE 20.00.
003200        10  WRNK-SILVER-DATA.
003300            15  FILLER               PIC X(08) VALUE "SILVER".
003400            15  FILLER               PIC S9(9)V99 COMP-3
003500                                      VALUE 150000.00.
003600            15  FILLER               PIC S9V9999 COMP-3
003700                                      VALUE 0.0025.
003800            15  FILLER               PIC S9(7)V99 COMP-3
003900                                      VALUE 50.00.
004000            15  FILLER               PIC S9(7)V99 COMP-3
004100                                      VALUE 50.00.
004200        10  WRNK-GOLD-DATA.
004300            15  FILLER               PIC X(08) VALUE "GOLD".
004400            15  FILLER               PIC S9(9)V99 COMP-3
004500                                      VALUE 300000.00.
004600            15  FILLER               PIC S9V9999 COMP-3
004700                                      VALUE 0.0040.
004800            15  FILLER               PIC S9(7)V99 COMP-3
004900                                      VALUE 100.00.
005000            15  FILLER               PIC S9(7)V99 COMP-3
005100                                      VALUE 150.00.
005200        10  WRNK-PLATINUM-DATA.
005300            15  FILLER               PIC X(08) VALUE "PLATINUM".
005400            15  FILLER               PIC S9(9)V99 COMP-3
005500                                      VALUE 500000.00.
005600            15  FILLER               PIC S9V9999 COMP-3
005700                                      VALUE 0.0060.
005800            15  FILLER               PIC S9(7)V99 COMP-3
005900                                      VALUE 250.00.
006000            15  FILLER               PIC S9(7)V99 COMP-3
006100                                      VALUE 200.00.
006200    05  WRNK-TABLE REDEFINES WRNK-TABLE-DATA.
006300        10  WRNK-ENTRY OCCURS 4 TIMES INDEXED BY WRNK-IDX.
006400            15  WRNK-NAME            PIC X(08).
006500*                   BRONZE / SILVER / GOLD / PLATINUM
006600            15  WRNK-LIMIT           PIC S9(9)V99 COMP-3.
006700*                   DEPOSIT LIMIT = WITHDRAW LIMIT = SEND LIMIT
006800            15  WRNK-RATE            PIC S9V9999 COMP-3.
006900*                   MONTHLY INTEREST RATE FOR THIS RANK
007000            15  WRNK-VOUCHER-BASE    PIC S9(7)V99 COMP-3.
007100*                   LOW END OF THE VOUCHER VALUE RANGE
007200            15  WRNK-VOUCHER-SPAN    PIC S9(7)V99 COMP-3.
007300*                   WIDTH OF THE VOUCHER VALUE RANGE
