000100******************************************************************
000200*    COPYBOOK   : WRSEED                                         *
000300*    TITLE      : AZURE WALLET - VOUCHER DRAW SEED TABLE         *
000400*                                                                *
000500*    THE ORIGINAL ON-LINE SYSTEM DREW A FRESH NON-REPEATABLE     *
000600*    RANDOM VALUE FOR BOTH THE VOUCHER VALUE AND THE VOUCHER     *
000700*    CODE SUFFIX EVERY TIME A VOUCHER WAS CUT. A BATCH RUN MUST  *
000800*    BE REPEATABLE, SO THIS SHOP SUBSTITUTES A FIXED 20-ENTRY    *
000900*    TABLE OF DRAWS IN [0,1) THAT WALXRAND HANDS OUT ROUND       *
001000*    ROBIN - THE RANGE/RANK MATH IN WALVRNK IS EXACT, ONLY THE   *
001100*    SOURCE OF THE DRAW ITSELF IS SUBSTITUTED.                   *
001200******************************************************************
001300*    AMENDMENT HISTORY:                                          *
001400******************************************************************
001500*    AW0082  FLOZANO   14/11/2010 - INITIAL VERSION FOR THE      *
001600*                       SINGLE-VOUCHER-DROP PROJECT (AW-402).    *
001700******************************************************************
001800    05  WRSEED-TABLE-DATA.
001900        10  FILLER                   PIC V9999 COMP-3 VALUE .1234.
002000        10  FILLER                   PIC V9999 COMP-3 VALUE .5821.
002100        10  FILLER                   PIC V9999 COMP-3 VALUE .0947.
002200        10  FILLER                   PIC V9999 COMP-3 VALUE .7362.
002300        10  FILLER                   PIC V9999 COMP-3 VALUE .4105.
002400        10  FILLER                   PIC V9999 COMP-3 VALUE .8890.
002500        10  FILLER                   PIC V9999 COMP-3 VALUE .2238.
002600        10  FILLER                   PIC V9999 COMP-3 VALUE .6671.
002700        10  FILLER                   PIC V9999 COMP-3 VALUE .3356.
002800        10  FILLER                   PIC V9999 COMP-3 VALUE .9013.
002900        10  FILLER                   PIC V9999 COMP-3 VALUE .0528.
003000        10  FILLER                   PIC V9999 COMP-3 VALUE .4789.
003100        10  FILLER                   PIC V9999 COMP-3 VALUE .6042.
003200        10  FILLER                   PIC V9999 COMP-3 VALUE .1975.
003300        10  FILLER                   PIC V9999 COMP-3 VALUE .8317.
003400        10  FILLER                   PIC V9999 COMP-3 VALUE .2694.
003500        10  FILLER                   PIC V9999 COMP-3 VALUE .7450.
003600        10  FILLER                   PIC V9999 COMP-3 VALUE .3882.
003700        10  FILLER                   PIC V9999 COMP-3 VALUE .9256.
003800        10  FILLER                   PIC V9999 COMP-3 VALUE .0619.
003900    05  WRSEED-TABLE REDEFINES WRSEED-TABLE-DATA.
004000        10  WRSEED-DRAW              PIC V9999 COMP-3
004100                                      OCCURS 20 TIMES
004200                                      INDEXED BY WRSEED-IDX.
004300*                   NEXT FRACTIONAL DRAW IN [0,1), ROUND ROBIN
004400    05  WRSEED-NEXT-SUB              PIC 9(02) COMP-3 VALUE 1.
004500*           1-20, SUBSCRIPT OF THE NEXT ENTRY TO HAND OUT
