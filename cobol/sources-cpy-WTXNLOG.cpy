000100******************************************************************
000200*    COPYBOOK   : WTXNLOG                                        *
000300*    TITLE      : AZURE WALLET - TRANSACTION LOG RECORD          *
000400*    FILE       : WALTXNL  (TRANSACTION-LOG FILE, APPEND-ONLY)   *
000500*                                                                *
000600*    ONE ROW APPENDED PER POSTED TRANSACTION LINE ITEM. A SEND   *
000700*    MONEY REQUEST PRODUCES TWO ROWS - ONE DEBIT, ONE CREDIT.    *
000800******************************************************************
000900*    AMENDMENT HISTORY:                                          *
001000******************************************************************
001100*    AW0062  RMOLINA   08/05/2006 - INITIAL VERSION FOR THE      *
001200*                       BATCH-POSTING PROJECT (REQUEST AW-301).  *
001300******************************************************************
001400    05  WLOG-USERNAME                PIC X(20).
001500*           ACCOUNT THE LINE ITEM BELONGS TO
001600    05  WLOG-DESCRIPTION             PIC X(40).
001700*           E.G. "DEPOSIT", "PAID TO <MERCHANT>", "SENT TO <USER>"
001800    05  WLOG-AMOUNT                  PIC S9(9)V99 COMP-3.
001900*           PHP AMOUNT OF THE LINE ITEM
002000    05  FILLER                       PIC X(09).
