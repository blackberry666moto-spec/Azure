000100******************************************************************
000200*    COPYBOOK   : WTXNREQ                                        *
000300*    TITLE      : AZURE WALLET - TRANSACTION REQUEST RECORD      *
000400*    FILE       : WALTXNI  (TRANSACTION-REQUEST FILE, INPUT)     *
000500*                                                                *
000600*    ONE ROW PER REQUESTED TRANSACTION. MODELLED FROM THE        *
000700*    INPUT PROMPTS OF THE ORIGINAL ON-LINE WALLET FRONT END -    *
000800*    EVERY ROW IS TREATED AS ALREADY-CONFIRMED BY WALPOST.       *
000900******************************************************************
001000*    AMENDMENT HISTORY:                                          *
001100******************************************************************
001200*    AW0061  RMOLINA   08/05/2006 - INITIAL VERSION FOR THE      *
001300*                       BATCH-POSTING PROJECT (REQUEST AW-301).  *
001400*    AW0073  FLOZANO   27/02/2009 - ADD POINTS-REQ FOR THE       *
001500*                       POINTS-REDEMPTION ENHANCEMENT.           *
001600******************************************************************
001700    05  WTXN-TYPE                    PIC X(08).
001800        88  WTXN-IS-DEPOSIT                     VALUE "DEPOSIT".
001900        88  WTXN-IS-WITHDRAW                    VALUE "WITHDRAW".
002000        88  WTXN-IS-PAYONLINE                   VALUE "PAYONLINE".
002100        88  WTXN-IS-SEND                        VALUE "SEND".
002200        88  WTXN-IS-REDEEMPTS                   VALUE "REDEEMPTS".
002300    05  WTXN-USERNAME                PIC X(20).
002400*           ACTING USER - KEY INTO THE ACCOUNT TABLE
002500    05  WTXN-COUNTERPARTY            PIC X(20).
002600*           MERCHANT NAME (PAYONLINE) OR RECIPIENT USERNAME (SEND)
002700*           - SPACES WHEN NOT APPLICABLE TO WTXN-TYPE
002800    05  WTXN-AMOUNT                  PIC S9(9)V99 COMP-3.
002900*           REQUESTED PHP AMOUNT - ZERO WHEN WTXN-TYPE IS REDEEMPTS
003000    05  WTXN-POINTS-REQ              PIC S9(7) COMP-3.
003100*           REQUESTED POINTS TO REDEEM - REDEEMPTS ONLY
003200    05  FILLER                       PIC X(10).
