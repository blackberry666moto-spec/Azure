000100******************************************************************
000200*    COPYBOOK   : WVCHR                                          *
000300*    TITLE      : AZURE WALLET - VOUCHER OUTPUT RECORD           *
000400*    FILE       : WALVCHO  (VOUCHER FILE, APPEND-ONLY)           *
000500*                                                                *
000600*    ONE ROW WRITTEN PER VOUCHER GENERATED BY WALVCHR. ALSO      *
000700*    READ IN FULL AT THE START OF A VOUCHER RUN TO BUILD THE     *
000800*    ALREADY-HAS-VOUCHER EXISTS-SET (SEE WALVCHR A000 PARA).     *
000900******************************************************************
001000*    AMENDMENT HISTORY:                                          *
001100******************************************************************
001200*    AW0081  FLOZANO   14/11/2010 - INITIAL VERSION FOR THE      *
001300*                       SINGLE-VOUCHER-DROP PROJECT (AW-402).    *
001400******************************************************************
001500    05  WVCH-USERNAME                PIC X(20).
001600*           OWNING ACCOUNT
001700    05  WVCH-VOUCHER-CODE            PIC X(30).
001800*           "VCHR-" + UPPERCASED USERNAME + "-" + 4-DIGIT NUMBER
001900    05  WVCH-VALUE                   PIC S9(7)V99 COMP-3.
002000*           PHP VALUE OF THE VOUCHER, 2 DECIMALS
002100    05  FILLER                       PIC X(09).
