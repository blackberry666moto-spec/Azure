000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALPOST.
000500 AUTHOR.         R MOLINA.
000600 INSTALLATION.   AZURE DIGITAL WALLET - DEPOSIT OPERATIONS.
000700 DATE-WRITTEN.   08 MAY 2006.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE NIGHTLY WALLET POSTING DRIVER. IT READS
001200*               THE TRANSACTION-REQUEST FILE (WALTXNI), ONE REQUESTED
001300*               DEPOSIT/WITHDRAW/PAYONLINE/SEND/REDEEMPTS PER ROW, AND
001400*               POSTS EACH ONE AGAINST THE IN-MEMORY USER-ACCOUNT
001500*               TABLE OWNED BY WALVACT. EVERY ROW ON WALTXNI IS TAKEN
001600*               AS ALREADY CONFIRMED - THERE IS NO OPERATOR Y/N PROMPT
001700*               IN THIS RUN, THAT BELONGS TO THE ON-LINE FRONT END.
001800*
001900*               THE WHOLE ACCOUNT TABLE IS LOADED ONCE AT A000 AND
002000*               REWRITTEN ONCE AT Z000, AFTER EVERY REQUEST ON THE
002100*               FILE HAS BEEN POSTED - NOT REWRITTEN PER REQUEST. SEE
002200*               THE AW0061 HISTORY NOTE BELOW.
002300*
002400*===================================================================
002500* HISTORY OF MODIFICATION:
002600*===================================================================
002700* AW0060 - RMOLINA  - 08/05/2006 - INITIAL VERSION FOR THE BATCH-
002800*                     POSTING PROJECT (REQUEST AW-301). DEPOSIT,
002900*                     WITHDRAW AND PAYONLINE ONLY - SEND MONEY AND
003000*                     POINTS REDEMPTION CAME LATER, SEE BELOW.
003100* AW0061 - RMOLINA  - 15/05/2006 - CHANGED FROM A SAVE-ALL AFTER
003200*                     EVERY POSTED REQUEST TO A SINGLE SAVE-ALL AT
003300*                     JOB END - A 40,000-ROW ACCOUNT FILE WAS BEING
003400*                     REWRITTEN ONCE PER TRANSACTION AND THE OVERNIGHT
003500*                     JOB WAS MISSING ITS WINDOW.
003600* AW0069 - RMOLINA  - 12/03/1991 - ADD SEND MONEY (TXN-TYPE SEND),
003700*                     TWO-SIDED POSTING AGAINST SENDER AND RECIPIENT.
003800*                     (SIC - REQUEST WAS MIS-DATED AW-347, LOGGED
003900*                     UNDER THE WRONG YEAR IN THE ORIGINAL CHANGE
004000*                     BOARD MINUTES AND NEVER CORRECTED.)
004100* AW0073 - FLOZANO  - 27/02/2009 - ADD REDEEM POINTS (TXN-TYPE
004200*                     REDEEMPTS) FOR THE POINTS-REDEMPTION
004300*                     ENHANCEMENT. NO TRANSACTION-LOG LINE IS WRITTEN
004400*                     FOR THIS TYPE - THE ON-LINE POINTS LEDGER THAT
004500*                     WOULD HAVE LOGGED IT IS A SEPARATE SUBSYSTEM
004600*                     NOT CARRIED INTO THIS BATCH.
004700* AW0088 - FLOZANO  - 09/08/2011 - ROUTE THE LOCK CHECK THROUGH
004800*                     WALVLCK OPTION 3 INSTEAD OF AN INLINE COMPARE
004900*                     AGAINST LOCK-END-TIME, SO THE RULE LIVES IN ONE
005000*                     PLACE (SEE WALVLCK, REQUEST AW-201 FOLLOW-UP).
005100* AW0092 - FLOZANO  - 22/07/2012 - ROUTE DEPOSIT/WITHDRAW/PAYONLINE/
005200*                     SEND LIMIT CHECKS AND THE RANK RECOMPUTE THROUGH
005300*                     WALVRNK INSTEAD OF THE INLINE LIMIT TABLE THAT
005400*                     USED TO LIVE IN D100-D400 (REQUEST AW-418).
005500* AW0103 - GPADILLA - 19/10/2016 - CORRECT WITHDRAW - FEE WAS BEING
005600*                     ADDED TO SYSTEM-REVENUE EVEN WHEN THE REQUEST
005700*                     WAS REJECTED FOR INSUFFICIENT BALANCE. ONLY A
005800*                     POSTED WITHDRAW MAY ADD TO SYSTEM-REVENUE.
005900* AW0107 - GPADILLA - 04/06/2019 - REJECTED REQUESTS NOW TRACE-
006000*                     DISPLAY THE REJECT REASON TEXT, NOT JUST A
006100*                     Y/N FLAG - OPERATIONS WAS ASKING WHY COUNTS
006200*                     DIDN'T TIE OUT ON THE MORNING RUN LOG.
006300* AW0110 - TSANTOS  - 17/02/2021 - DEPOSIT NOW TRACE-DISPLAYS A
006400*                     RANK-UP WHEN THE POST-DEPOSIT RECOMPUTE
006500*                     (WALVRNK OPTION 1) RETURNS A DIFFERENT RANK
006600*                     THAN THE SENDER HELD BEFORE THE DEPOSIT -
006700*                     AN AUDIT TRACE ONLY, THE MASTER ROW ALREADY
006800*                     CARRIES THE NEW RANK EITHER WAY.
006900*===================================================================
007000*
007100 EJECT
007200**********************
007300 ENVIRONMENT DIVISION.
007400**********************
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER.  IBM-AS400.
007700 OBJECT-COMPUTER.  IBM-AS400.
007800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.

007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT WALTXNI ASSIGN TO DATABASE-WALTXNI
008200         ORGANIZATION IS SEQUENTIAL
008300     FILE STATUS IS WK-C-FILE-STATUS.

008400     SELECT WALTXNL ASSIGN TO DATABASE-WALTXNL
008500         ORGANIZATION IS SEQUENTIAL
008600     FILE STATUS IS WK-C-FILE-STATUS.

008700     SELECT WALSYSRV ASSIGN TO DATABASE-WALSYSRV
008800         ORGANIZATION IS SEQUENTIAL
008900     FILE STATUS IS WK-C-FILE-STATUS.

009000***************
009100 DATA DIVISION.
009200***************
009300 FILE SECTION.

009400 FD  WALTXNI
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS WK-C-WALTXNI-REC.
009700 01  WK-C-WALTXNI-REC.
009800     COPY WTXNREQ.

009900 FD  WALTXNL
010000     LABEL RECORDS ARE OMITTED
010100     DATA RECORD IS WK-C-WALTXNL-REC.
010200 01  WK-C-WALTXNL-REC.
010300     COPY WTXNLOG.

010400 FD  WALSYSRV
010500     LABEL RECORDS ARE OMITTED
010600     DATA RECORD IS WK-C-WALSYSRV-REC.
010700 01  WK-C-WALSYSRV-REC.
010800     05  WSRV-TOTAL-REVENUE          PIC S9(9)V99 COMP-3.
010900*           RUNNING PHP TOTAL OF WITHDRAW FEES COLLECTED, ALL RUNS
011000     05  FILLER                      PIC X(10).

011100*************************
011200 WORKING-STORAGE SECTION.
011300*************************
011400 01  FILLER                          PIC X(24)        VALUE
011500     "** PROGRAM WALPOST **".

011600*------------------ COMMON FILE-STATUS WORK AREA ------------------*
011700 01  WK-C-COMMON.
011800     COPY WACMWS.

011900*------------------ CALL-INTERFACE WORKING COPIES -----------------*
012000*        CALLER DECLARES THE SAME RECORD SHAPE IN WORKING-STORAGE
012100*        THAT THE CALLED ROUTINE DECLARES IN ITS LINKAGE SECTION.
012200 01  WK-C-VACCT-RECORD.
012300     COPY VACCT.
012400 01  WK-C-VLCK-RECORD.
012500     COPY VLCK.
012600 01  WK-C-VRNK-RECORD.
012700     COPY VRNK.
012800 01  WK-C-VPTS-RECORD.
012900     COPY VPTS.

013000*------------------ TRANSACTION-REQUEST END-OF-FILE ---------------*
013100 01  WK-C-TXN-EOF-SWITCH             PIC X(01) VALUE "N".
013200     88  WK-TXN-EOF                           VALUE "Y".
013300     88  WK-TXN-NOT-EOF                       VALUE "N".

013400*------------------ ONE-TIME RUN-CLOCK SNAPSHOT --------------------*
013500*        ACCOUNTS ARE LOCKED/UNLOCKED AGAINST A SECONDS-SINCE-
013600*        MIDNIGHT SNAPSHOT TAKEN ONCE AT A000 - THIS SHOP'S COMPILER
013700*        PREDATES CURRENT-DATE AND EVERY OTHER INTRINSIC FUNCTION,
013800*        SO ACCEPT FROM TIME IS USED INSTEAD OF A LIBRARY CALL. A
013900*        LOCKOUT THAT SPANS MIDNIGHT IS A KNOWN LIMITATION, ACCEPTED
014000*        BY OPERATIONS SINCE NO RUN IS EXPECTED TO CROSS MIDNIGHT.
014100 01  WK-C-RUN-CLOCK-RAW.
014200     05  WK-N-RUN-HH                 PIC 9(02).
014300     05  WK-N-RUN-MM                 PIC 9(02).
014400     05  WK-N-RUN-SS                 PIC 9(02).
014500     05  WK-N-RUN-HS                 PIC 9(02).
014600     05  FILLER                      PIC X(02).
014700 77  WK-N-RUN-CURRENT-TIME           PIC 9(11) COMP VALUE ZERO.

014800*------------------ SENDER / RECIPIENT HOLDING AREAS ---------------*
014900*        ONE ROW FROM THE WALVACT TABLE, HELD HERE WHILE THE
015000*        BUSINESS RULE FOR THE CURRENT REQUEST IS APPLIED TO IT.
015100 01  WK-C-SENDER-ACCOUNT.
015200     05  WK-C-SDR-USERNAME           PIC X(20).
015300     05  WK-C-SDR-PIN-HASH           PIC X(64).
015400     05  WK-C-SDR-MOBILE             PIC X(11).
015500     05  WK-N-SDR-BALANCE            PIC S9(9)V99 COMP-3.
015600     05  WK-N-SDR-POINTS             PIC S9(7)    COMP-3.
015700     05  WK-N-SDR-TOT-TRANSACT       PIC S9(9)V99 COMP-3.
015800     05  WK-C-SDR-RANK               PIC X(08).
015900     05  WK-N-SDR-FAILED-ATT         PIC 9(02)    COMP-3.
016000     05  WK-N-SDR-LOCK-END           PIC 9(11)    COMP-3.
016100     05  FILLER                      PIC X(05).

016200 01  WK-C-RECIPIENT-ACCOUNT.
016300     05  WK-C-RCP-USERNAME           PIC X(20).
016400     05  WK-C-RCP-PIN-HASH           PIC X(64).
016500     05  WK-C-RCP-MOBILE             PIC X(11).
016600     05  WK-N-RCP-BALANCE            PIC S9(9)V99 COMP-3.
016700     05  WK-N-RCP-POINTS             PIC S9(7)    COMP-3.
016800     05  WK-N-RCP-TOT-TRANSACT       PIC S9(9)V99 COMP-3.
016900     05  WK-C-RCP-RANK               PIC X(08).
017000     05  WK-N-RCP-FAILED-ATT         PIC 9(02)    COMP-3.
017100     05  WK-N-RCP-LOCK-END           PIC 9(11)    COMP-3.
017200     05  FILLER                      PIC X(05).

017300*------------------ PER-REQUEST WORK AREA --------------------------*
017400 01  WK-C-TXN-WORK.
017500     05  WK-C-REJECT-SWITCH          PIC X(01) VALUE "N".
017600         88  WK-TXN-REJECTED                   VALUE "Y".
017700         88  WK-TXN-ACCEPTED                   VALUE "N".
017800     05  WK-C-REJECT-REASON          PIC X(30) VALUE SPACES.
017900     05  WK-N-FEE-AMOUNT             PIC S9(7)V99 COMP-3 VALUE 15.00.
018000*               FLAT WITHDRAW FEE - NOT RANK-DEPENDENT
018100     05  WK-C-LOG-USERNAME           PIC X(20).
018200     05  WK-C-LOG-DESCRIPTION        PIC X(40).
018300     05  WK-N-LOG-AMOUNT             PIC S9(9)V99 COMP-3.
018400     05  FILLER                      PIC X(05).

018500*------------------ RUN COUNTERS (DIAGNOSTIC, COMP) ----------------*
018600 77  WK-N-TXN-READ-COUNT             PIC S9(07) COMP VALUE ZERO.
018700 77  WK-N-TXN-POSTED-COUNT           PIC S9(07) COMP VALUE ZERO.
018800 77  WK-N-TXN-REJECT-COUNT           PIC S9(07) COMP VALUE ZERO.

018900*------------------ RANK-UP NOTIFICATION WORK AREA -----------------*
019000 01  WK-C-SDR-RANK-BEFORE            PIC X(08).
019100*           SENDER RANK HELD PRIOR TO THE DEPOSIT'S TOTAL-TRANSACTED
019200*           RECOMPUTE - COMPARED AFTER CALL "WALVRNK" OPTION 1 TO
019300*           DETECT A RANK-UP (SEE AW0110)

019400*------------------ TRACE / DISPLAY-ABLE REDEFINES ------------------*
019500 01  WK-C-TRACE-AMOUNT.
019600     05  WK-N-TRACE-AMOUNT           PIC S9(09)V99 VALUE ZERO.
019700     05  WK-C-TRACE-AMOUNT-X REDEFINES WK-N-TRACE-AMOUNT
019800                                     PIC X(11).
019900*               DISPLAY-ABLE VIEW OF THE AMOUNT JUST POSTED/REJECTED
020000 01  WK-C-TRACE-TIME.
020100     05  WK-N-TRACE-TIME             PIC 9(11) VALUE ZERO.
020200     05  WK-C-TRACE-TIME-X REDEFINES WK-N-TRACE-TIME
020300                                     PIC X(11).
020400*               DISPLAY-ABLE VIEW OF THE RUN-CLOCK SNAPSHOT
020500 01  WK-C-TRACE-COUNT.
020600     05  WK-N-TRACE-COUNT            PIC 9(07) VALUE ZERO.
020700     05  WK-C-TRACE-COUNT-X REDEFINES WK-N-TRACE-COUNT
020800                                     PIC X(07).
020900*               DISPLAY-ABLE VIEW OF A RUN COUNTER AT Z000

021000*****************
021100 LINKAGE SECTION.
021200*****************

021300*********************
021400 PROCEDURE DIVISION.
021500*********************
021600 MAIN-MODULE.
021700     PERFORM A000-INITIALIZE-RUN
021800        THRU A099-INITIALIZE-RUN-EX.

021900     PERFORM B000-READ-NEXT-REQUEST
022000        THRU B099-READ-NEXT-REQUEST-EX.

022100     PERFORM C000-PROCESS-ONE-REQUEST
022200        THRU C099-PROCESS-ONE-REQUEST-EX
022300        UNTIL WK-TXN-EOF.

022400     PERFORM Z000-TERMINATE-RUN
022500        THRU Z099-TERMINATE-RUN-EX.

022600     STOP RUN.

022700*-----------------------------------------------------------------*
022800 A000-INITIALIZE-RUN.
022900*-----------------------------------------------------------------*
023000     ACCEPT WK-C-RUN-CLOCK-RAW FROM TIME.
023100     COMPUTE WK-N-RUN-CURRENT-TIME =
023200         (WK-N-RUN-HH * 3600) + (WK-N-RUN-MM * 60) + WK-N-RUN-SS.
023300     MOVE WK-N-RUN-CURRENT-TIME  TO WK-N-TRACE-TIME.
023400     DISPLAY "WALPOST - RUN CLOCK SNAPSHOT " WK-C-TRACE-TIME-X.

023500     OPEN INPUT WALTXNI.
023600     IF NOT WK-C-SUCCESSFUL
023700         DISPLAY "WALPOST - OPEN FILE ERROR - WALTXNI"
023800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023900         GO TO Y900-ABNORMAL-TERMINATION
024000     END-IF.

024100     OPEN EXTEND WALTXNL.
024200     IF NOT WK-C-SUCCESSFUL
024300         DISPLAY "WALPOST - OPEN FILE ERROR - WALTXNL"
024400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024500         GO TO Y900-ABNORMAL-TERMINATION
024600     END-IF.

024700     MOVE ZEROS TO WSRV-TOTAL-REVENUE.
024800     OPEN INPUT WALSYSRV.
024900     IF WK-C-SUCCESSFUL
025000         READ WALSYSRV
025100             AT END
025200                 MOVE ZEROS TO WSRV-TOTAL-REVENUE
025300         END-READ
025400         CLOSE WALSYSRV
025500     ELSE
025600         DISPLAY "WALPOST - WALSYSRV NOT FOUND, STARTING AT ZERO"
025700     END-IF.

025800     MOVE 1 TO WK-N-VACCT-OPTION.
025900     CALL "WALVACT" USING WK-C-VACCT-RECORD.
026000     DISPLAY "WALPOST - ACCOUNT TABLE LOADED, ROWS "
026100         WK-N-VACCT-ROW-COUNT.
026200 A099-INITIALIZE-RUN-EX.
026300     EXIT.

026400*-----------------------------------------------------------------*
026500 B000-READ-NEXT-REQUEST.
026600*-----------------------------------------------------------------*
026700     READ WALTXNI INTO WK-C-WALTXNI-REC
026800         AT END
026900             MOVE "Y" TO WK-C-TXN-EOF-SWITCH
027000         NOT AT END
027100             ADD 1 TO WK-N-TXN-READ-COUNT
027200     END-READ.
027300 B099-READ-NEXT-REQUEST-EX.
027400     EXIT.

027500*-----------------------------------------------------------------*
027600 C000-PROCESS-ONE-REQUEST.
027700*-----------------------------------------------------------------*
027800     MOVE "N"    TO WK-C-REJECT-SWITCH.
027900     MOVE SPACES TO WK-C-REJECT-REASON.

028000     EVALUATE TRUE
028100         WHEN WTXN-IS-DEPOSIT
028200             PERFORM D100-DEPOSIT    THRU D199-DEPOSIT-EX
028300         WHEN WTXN-IS-WITHDRAW
028400             PERFORM D200-WITHDRAW   THRU D299-WITHDRAW-EX
028500         WHEN WTXN-IS-PAYONLINE
028600             PERFORM D300-PAYONLINE  THRU D399-PAYONLINE-EX
028700         WHEN WTXN-IS-SEND
028800             PERFORM D400-SEND-MONEY THRU D499-SEND-MONEY-EX
028900         WHEN WTXN-IS-REDEEMPTS
029000             PERFORM D500-REDEEM-POINTS
029100                THRU D599-REDEEM-POINTS-EX
029200         WHEN OTHER
029300             MOVE "Y" TO WK-C-REJECT-SWITCH
029400             MOVE "UNRECOGNISED TXN-TYPE" TO WK-C-REJECT-REASON
029500     END-EVALUATE.

029600     IF WK-TXN-REJECTED
029700         ADD 1 TO WK-N-TXN-REJECT-COUNT
029800         DISPLAY "WALPOST - REJECTED " WTXN-USERNAME " "
029900             WTXN-TYPE " - " WK-C-REJECT-REASON
030000     ELSE
030100         ADD 1 TO WK-N-TXN-POSTED-COUNT
030200     END-IF.

030300     PERFORM B000-READ-NEXT-REQUEST
030400        THRU B099-READ-NEXT-REQUEST-EX.
030500 C099-PROCESS-ONE-REQUEST-EX.
030600     EXIT.

030700*-----------------------------------------------------------------*
030800*    DEPOSIT - SELF-DEPOSIT, ADDS TO TOTAL-TRANSACTED AND EARNS   *
030900*    LOYALTY POINTS. LIMIT IS CHECKED AGAINST THE RANK HELD        *
031000*    BEFORE THIS DEPOSIT'S TOTAL IS ADDED IN.                      *
031100*-----------------------------------------------------------------*
031200 D100-DEPOSIT.
031300     MOVE WTXN-USERNAME TO WK-C-VACCT-USERNAME.
031400     PERFORM E100-FIND-SENDER-ACCOUNT THRU E199-FIND-SENDER-EX.
031500     IF WK-TXN-REJECTED
031600         GO TO D199-DEPOSIT-EX
031700     END-IF.

031800     PERFORM E200-CHECK-SENDER-LOCK THRU E299-CHECK-SENDER-LOCK-EX.
031900     IF WK-TXN-REJECTED
032000         GO TO D199-DEPOSIT-EX
032100     END-IF.

032200     IF WTXN-AMOUNT NOT > 0
032300         MOVE "Y" TO WK-C-REJECT-SWITCH
032400         MOVE "AMOUNT NOT POSITIVE" TO WK-C-REJECT-REASON
032500         GO TO D199-DEPOSIT-EX
032600     END-IF.

032700     MOVE WK-C-SDR-RANK TO WK-C-VRNK-I-RANK.
032800     MOVE 2             TO WK-N-VRNK-OPTION.
032900     CALL "WALVRNK" USING WK-C-VRNK-RECORD.
033000     IF WTXN-AMOUNT > WK-N-VRNK-O-LIMIT
033100         MOVE "Y" TO WK-C-REJECT-SWITCH
033200         MOVE "AMOUNT EXCEEDS DEPOSIT LIMIT" TO WK-C-REJECT-REASON
033300         GO TO D199-DEPOSIT-EX
033400     END-IF.

033500     ADD WTXN-AMOUNT TO WK-N-SDR-BALANCE.
033600     ADD WTXN-AMOUNT TO WK-N-SDR-TOT-TRANSACT.

033700     MOVE WK-C-SDR-RANK         TO WK-C-SDR-RANK-BEFORE.

033800     MOVE WK-N-SDR-TOT-TRANSACT TO WK-N-VRNK-I-TOT-TRANSACT.
033900     MOVE 1                     TO WK-N-VRNK-OPTION.
034000     CALL "WALVRNK" USING WK-C-VRNK-RECORD.
034100     MOVE WK-C-VRNK-O-RANK      TO WK-C-SDR-RANK.

034200     IF WK-C-SDR-RANK NOT = WK-C-SDR-RANK-BEFORE
034300         DISPLAY "WALPOST - SENDER " WK-C-SDR-USERNAME
034400             " RANK-UP FROM " WK-C-SDR-RANK-BEFORE
034500             " TO " WK-C-SDR-RANK
034600     END-IF.

034700     MOVE WTXN-AMOUNT TO WK-N-VPTS-I-AMOUNT.
034800     MOVE 1           TO WK-N-VPTS-OPTION.
034900     CALL "WALVPTS" USING WK-C-VPTS-RECORD.
035000     ADD WK-N-VPTS-O-POINTS-EARNED TO WK-N-SDR-POINTS.

035100     PERFORM E300-UPDATE-SENDER-ACCOUNT
035200        THRU E399-UPDATE-SENDER-EX.

035300     MOVE WTXN-USERNAME TO WK-C-LOG-USERNAME.
035400     MOVE "DEPOSIT"     TO WK-C-LOG-DESCRIPTION.
035500     MOVE WTXN-AMOUNT   TO WK-N-LOG-AMOUNT.
035600     PERFORM E400-WRITE-LOG-RECORD THRU E499-WRITE-LOG-RECORD-EX.
035700 D199-DEPOSIT-EX.
035800     EXIT.

035900*-----------------------------------------------------------------*
036000*    WITHDRAW - FLAT PHP 15.00 FEE COMES OUT OF BALANCE ALONG      *
036100*    WITH THE WITHDRAWN AMOUNT, AND IS NOT ITSELF LOGGED AS A      *
036200*    TRANSACTION LINE - ONLY ACCUMULATED INTO SYSTEM-REVENUE.      *
036300*    SEE AW0103 - THE FEE MUST NOT BE ADDED ON A REJECTED REQUEST. *
036400*-----------------------------------------------------------------*
036500 D200-WITHDRAW.
036600     MOVE WTXN-USERNAME TO WK-C-VACCT-USERNAME.
036700     PERFORM E100-FIND-SENDER-ACCOUNT THRU E199-FIND-SENDER-EX.
036800     IF WK-TXN-REJECTED
036900         GO TO D299-WITHDRAW-EX
037000     END-IF.

037100     PERFORM E200-CHECK-SENDER-LOCK THRU E299-CHECK-SENDER-LOCK-EX.
037200     IF WK-TXN-REJECTED
037300         GO TO D299-WITHDRAW-EX
037400     END-IF.

037500     MOVE WK-C-SDR-RANK TO WK-C-VRNK-I-RANK.
037600     MOVE 2             TO WK-N-VRNK-OPTION.
037700     CALL "WALVRNK" USING WK-C-VRNK-RECORD.

037800     IF WTXN-AMOUNT NOT > 0
037900         OR WTXN-AMOUNT > WK-N-VRNK-O-LIMIT
038000         MOVE "Y" TO WK-C-REJECT-SWITCH
038100         MOVE "AMOUNT EXCEEDS WITHDRAW LIMIT" TO WK-C-REJECT-REASON
038200         GO TO D299-WITHDRAW-EX
038300     END-IF.

038400     IF (WTXN-AMOUNT + WK-N-FEE-AMOUNT) > WK-N-SDR-BALANCE
038500         MOVE "Y" TO WK-C-REJECT-SWITCH
038600         MOVE "INSUFFICIENT BALANCE INCLUDING FEE"
038700                  TO WK-C-REJECT-REASON
038800         GO TO D299-WITHDRAW-EX
038900     END-IF.

039000     SUBTRACT WTXN-AMOUNT FROM WK-N-SDR-BALANCE.
039100     SUBTRACT WK-N-FEE-AMOUNT FROM WK-N-SDR-BALANCE.
039200     ADD WK-N-FEE-AMOUNT TO WSRV-TOTAL-REVENUE.

039300     PERFORM E300-UPDATE-SENDER-ACCOUNT
039400        THRU E399-UPDATE-SENDER-EX.

039500     MOVE WTXN-USERNAME TO WK-C-LOG-USERNAME.
039600     MOVE "WITHDRAW"    TO WK-C-LOG-DESCRIPTION.
039700     MOVE WTXN-AMOUNT   TO WK-N-LOG-AMOUNT.
039800     PERFORM E400-WRITE-LOG-RECORD THRU E499-WRITE-LOG-RECORD-EX.
039900 D299-WITHDRAW-EX.
040000     EXIT.

040100*-----------------------------------------------------------------*
040200*    PAY ONLINE - MERCHANT PAYMENT. NO FEE, NO TOTAL-TRANSACTED    *
040300*    CHANGE, NO RANK RECOMPUTE - BALANCE ONLY.                     *
040400*-----------------------------------------------------------------*
040500 D300-PAYONLINE.
040600     MOVE WTXN-USERNAME TO WK-C-VACCT-USERNAME.
040700     PERFORM E100-FIND-SENDER-ACCOUNT THRU E199-FIND-SENDER-EX.
040800     IF WK-TXN-REJECTED
040900         GO TO D399-PAYONLINE-EX
041000     END-IF.

041100     PERFORM E200-CHECK-SENDER-LOCK THRU E299-CHECK-SENDER-LOCK-EX.
041200     IF WK-TXN-REJECTED
041300         GO TO D399-PAYONLINE-EX
041400     END-IF.

041500     MOVE WK-C-SDR-RANK TO WK-C-VRNK-I-RANK.
041600     MOVE 2             TO WK-N-VRNK-OPTION.
041700     CALL "WALVRNK" USING WK-C-VRNK-RECORD.

041800     IF WTXN-AMOUNT NOT > 0
041900         OR WTXN-AMOUNT > WK-N-VRNK-O-LIMIT
042000         MOVE "Y" TO WK-C-REJECT-SWITCH
042100         MOVE "AMOUNT EXCEEDS SEND LIMIT" TO WK-C-REJECT-REASON
042200         GO TO D399-PAYONLINE-EX
042300     END-IF.

042400     IF WTXN-AMOUNT > WK-N-SDR-BALANCE
042500         MOVE "Y" TO WK-C-REJECT-SWITCH
042600         MOVE "INSUFFICIENT BALANCE" TO WK-C-REJECT-REASON
042700         GO TO D399-PAYONLINE-EX
042800     END-IF.

042900     SUBTRACT WTXN-AMOUNT FROM WK-N-SDR-BALANCE.

043000     PERFORM E300-UPDATE-SENDER-ACCOUNT
043100        THRU E399-UPDATE-SENDER-EX.

043200     MOVE WTXN-USERNAME    TO WK-C-LOG-USERNAME.
043300     STRING "PAID TO " DELIMITED BY SIZE
043400            WTXN-COUNTERPARTY DELIMITED BY SIZE
043500            INTO WK-C-LOG-DESCRIPTION.
043600     MOVE WTXN-AMOUNT      TO WK-N-LOG-AMOUNT.
043700     PERFORM E400-WRITE-LOG-RECORD THRU E499-WRITE-LOG-RECORD-EX.
043800 D399-PAYONLINE-EX.
043900     EXIT.

044000*-----------------------------------------------------------------*
044100*    SEND MONEY - PEER TRANSFER. RECIPIENT'S BALANCE-ONLY DEPOSIT  *
044200*    DOES NOT ADD TO RECIPIENT'S TOTAL-TRANSACTED (ONLY A SELF-    *
044300*    DEPOSIT DOES THAT) BUT RECIPIENT RANK IS STILL RECOMPUTED.    *
044400*-----------------------------------------------------------------*
044500 D400-SEND-MONEY.
044600     MOVE WTXN-USERNAME TO WK-C-VACCT-USERNAME.
044700     PERFORM E100-FIND-SENDER-ACCOUNT THRU E199-FIND-SENDER-EX.
044800     IF WK-TXN-REJECTED
044900         GO TO D499-SEND-MONEY-EX
045000     END-IF.

045100     MOVE WTXN-COUNTERPARTY TO WK-C-VACCT-USERNAME.
045200     PERFORM E110-FIND-RECIPIENT-ACCOUNT THRU E119-FIND-RECIPIENT-EX.
045300     IF WK-TXN-REJECTED
045400         GO TO D499-SEND-MONEY-EX
045500     END-IF.

045600     PERFORM E200-CHECK-SENDER-LOCK THRU E299-CHECK-SENDER-LOCK-EX.
045700     IF WK-TXN-REJECTED
045800         GO TO D499-SEND-MONEY-EX
045900     END-IF.

046000     MOVE WK-C-SDR-RANK TO WK-C-VRNK-I-RANK.
046100     MOVE 2             TO WK-N-VRNK-OPTION.
046200     CALL "WALVRNK" USING WK-C-VRNK-RECORD.

046300     IF WTXN-AMOUNT NOT > 0
046400         OR WTXN-AMOUNT > WK-N-VRNK-O-LIMIT
046500         MOVE "Y" TO WK-C-REJECT-SWITCH
046600         MOVE "AMOUNT EXCEEDS SEND LIMIT" TO WK-C-REJECT-REASON
046700         GO TO D499-SEND-MONEY-EX
046800     END-IF.

046900     IF WTXN-AMOUNT > WK-N-SDR-BALANCE
047000         MOVE "Y" TO WK-C-REJECT-SWITCH
047100         MOVE "INSUFFICIENT BALANCE" TO WK-C-REJECT-REASON
047200         GO TO D499-SEND-MONEY-EX
047300     END-IF.

047400     SUBTRACT WTXN-AMOUNT FROM WK-N-SDR-BALANCE.
047500     ADD      WTXN-AMOUNT TO   WK-N-RCP-BALANCE.

047600     MOVE WK-N-RCP-TOT-TRANSACT TO WK-N-VRNK-I-TOT-TRANSACT.
047700     MOVE 1                     TO WK-N-VRNK-OPTION.
047800     CALL "WALVRNK" USING WK-C-VRNK-RECORD.
047900     MOVE WK-C-VRNK-O-RANK      TO WK-C-RCP-RANK.

048000     PERFORM E300-UPDATE-SENDER-ACCOUNT
048100        THRU E399-UPDATE-SENDER-EX.
048200     PERFORM E310-UPDATE-RECIPIENT-ACCOUNT
048300        THRU E319-UPDATE-RECIPIENT-EX.

048400     MOVE WTXN-USERNAME    TO WK-C-LOG-USERNAME.
048500     STRING "SENT TO " DELIMITED BY SIZE
048600            WTXN-COUNTERPARTY DELIMITED BY SIZE
048700            INTO WK-C-LOG-DESCRIPTION.
048800     MOVE WTXN-AMOUNT      TO WK-N-LOG-AMOUNT.
048900     PERFORM E400-WRITE-LOG-RECORD THRU E499-WRITE-LOG-RECORD-EX.

049000     MOVE WTXN-COUNTERPARTY TO WK-C-LOG-USERNAME.
049100     STRING "RECEIVED FROM " DELIMITED BY SIZE
049200            WTXN-USERNAME DELIMITED BY SIZE
049300            INTO WK-C-LOG-DESCRIPTION.
049400     MOVE WTXN-AMOUNT       TO WK-N-LOG-AMOUNT.
049500     PERFORM E400-WRITE-LOG-RECORD THRU E499-WRITE-LOG-RECORD-EX.
049600 D499-SEND-MONEY-EX.
049700     EXIT.

049800*-----------------------------------------------------------------*
049900*    REDEEM POINTS - BALANCE AND POINTS ONLY, NO TRANSACTION-LOG   *
050000*    LINE. THE ON-LINE POINTS LEDGER THAT WOULD NORMALLY RECORD    *
050100*    THIS IS A SEPARATE FILE NOT CARRIED INTO THIS BATCH (AW0073). *
050200*-----------------------------------------------------------------*
050300 D500-REDEEM-POINTS.
050400     MOVE WTXN-USERNAME TO WK-C-VACCT-USERNAME.
050500     PERFORM E100-FIND-SENDER-ACCOUNT THRU E199-FIND-SENDER-EX.
050600     IF WK-TXN-REJECTED
050700         GO TO D599-REDEEM-POINTS-EX
050800     END-IF.

050900     PERFORM E200-CHECK-SENDER-LOCK THRU E299-CHECK-SENDER-LOCK-EX.
051000     IF WK-TXN-REJECTED
051100         GO TO D599-REDEEM-POINTS-EX
051200     END-IF.

051300     IF WTXN-POINTS-REQ NOT > 0
051400         OR WTXN-POINTS-REQ > WK-N-SDR-POINTS
051500         MOVE "Y" TO WK-C-REJECT-SWITCH
051600         MOVE "POINTS-REQ EXCEEDS POINTS BALANCE"
051700                  TO WK-C-REJECT-REASON
051800         GO TO D599-REDEEM-POINTS-EX
051900     END-IF.

052000     MOVE WTXN-POINTS-REQ TO WK-N-VPTS-I-POINTS-REQ.
052100     MOVE 2               TO WK-N-VPTS-OPTION.
052200     CALL "WALVPTS" USING WK-C-VPTS-RECORD.

052300     SUBTRACT WTXN-POINTS-REQ FROM WK-N-SDR-POINTS.
052400     ADD WK-N-VPTS-O-REDEMPT-VALUE TO WK-N-SDR-BALANCE.

052500     PERFORM E300-UPDATE-SENDER-ACCOUNT
052600        THRU E399-UPDATE-SENDER-EX.
052700 D599-REDEEM-POINTS-EX.
052800     EXIT.

052900*-----------------------------------------------------------------*
053000 E100-FIND-SENDER-ACCOUNT.
053100*-----------------------------------------------------------------*
053200     MOVE 2 TO WK-N-VACCT-OPTION.
053300     CALL "WALVACT" USING WK-C-VACCT-RECORD.
053400     IF WK-VACCT-NOT-FOUND
053500         MOVE "Y" TO WK-C-REJECT-SWITCH
053600         MOVE "SENDER NOT FOUND" TO WK-C-REJECT-REASON
053700         GO TO E199-FIND-SENDER-EX
053800     END-IF.
053900     MOVE WK-C-VACCT-R-USERNAME     TO WK-C-SDR-USERNAME.
054000     MOVE WK-C-VACCT-R-PIN-HASH     TO WK-C-SDR-PIN-HASH.
054100     MOVE WK-C-VACCT-R-MOBILE       TO WK-C-SDR-MOBILE.
054200     MOVE WK-N-VACCT-R-BALANCE      TO WK-N-SDR-BALANCE.
054300     MOVE WK-N-VACCT-R-POINTS       TO WK-N-SDR-POINTS.
054400     MOVE WK-N-VACCT-R-TOT-TRANSACT TO WK-N-SDR-TOT-TRANSACT.
054500     MOVE WK-C-VACCT-R-RANK         TO WK-C-SDR-RANK.
054600     MOVE WK-N-VACCT-R-FAILED-ATT   TO WK-N-SDR-FAILED-ATT.
054700     MOVE WK-N-VACCT-R-LOCK-END     TO WK-N-SDR-LOCK-END.
054800 E199-FIND-SENDER-EX.
054900     EXIT.

055000*-----------------------------------------------------------------*
055100 E110-FIND-RECIPIENT-ACCOUNT.
055200*-----------------------------------------------------------------*
055300     MOVE 2 TO WK-N-VACCT-OPTION.
055400     CALL "WALVACT" USING WK-C-VACCT-RECORD.
055500     IF WK-VACCT-NOT-FOUND
055600         MOVE "Y" TO WK-C-REJECT-SWITCH
055700         MOVE "RECIPIENT NOT FOUND" TO WK-C-REJECT-REASON
055800         GO TO E119-FIND-RECIPIENT-EX
055900     END-IF.
056000     MOVE WK-C-VACCT-R-USERNAME     TO WK-C-RCP-USERNAME.
056100     MOVE WK-C-VACCT-R-PIN-HASH     TO WK-C-RCP-PIN-HASH.
056200     MOVE WK-C-VACCT-R-MOBILE       TO WK-C-RCP-MOBILE.
056300     MOVE WK-N-VACCT-R-BALANCE      TO WK-N-RCP-BALANCE.
056400     MOVE WK-N-VACCT-R-POINTS       TO WK-N-RCP-POINTS.
056500     MOVE WK-N-VACCT-R-TOT-TRANSACT TO WK-N-RCP-TOT-TRANSACT.
056600     MOVE WK-C-VACCT-R-RANK         TO WK-C-RCP-RANK.
056700     MOVE WK-N-VACCT-R-FAILED-ATT   TO WK-N-RCP-FAILED-ATT.
056800     MOVE WK-N-VACCT-R-LOCK-END     TO WK-N-RCP-LOCK-END.
056900 E119-FIND-RECIPIENT-EX.
057000     EXIT.

057100*-----------------------------------------------------------------*
057200 E200-CHECK-SENDER-LOCK.
057300*-----------------------------------------------------------------*
057400     MOVE WK-N-SDR-FAILED-ATT   TO WK-N-VLCK-I-FAILED-ATT.
057500     MOVE WK-N-SDR-LOCK-END     TO WK-N-VLCK-I-LOCK-END.
057600     MOVE WK-N-RUN-CURRENT-TIME TO WK-N-VLCK-I-CURRENT-TIME.
057700     MOVE 3                     TO WK-N-VLCK-OPTION.
057800     CALL "WALVLCK" USING WK-C-VLCK-RECORD.
057900     IF WK-VLCK-IS-LOCKED
058000         MOVE "Y" TO WK-C-REJECT-SWITCH
058100         MOVE "ACCOUNT LOCKED" TO WK-C-REJECT-REASON
058200     END-IF.
058300 E299-CHECK-SENDER-LOCK-EX.
058400     EXIT.

058500*-----------------------------------------------------------------*
058600 E300-UPDATE-SENDER-ACCOUNT.
058700*-----------------------------------------------------------------*
058800     MOVE WK-C-SDR-USERNAME     TO WK-C-VACCT-USERNAME.
058900     MOVE WK-C-SDR-USERNAME     TO WK-C-VACCT-R-USERNAME.
059000     MOVE WK-C-SDR-PIN-HASH     TO WK-C-VACCT-R-PIN-HASH.
059100     MOVE WK-C-SDR-MOBILE       TO WK-C-VACCT-R-MOBILE.
059200     MOVE WK-N-SDR-BALANCE      TO WK-N-VACCT-R-BALANCE.
059300     MOVE WK-N-SDR-POINTS       TO WK-N-VACCT-R-POINTS.
059400     MOVE WK-N-SDR-TOT-TRANSACT TO WK-N-VACCT-R-TOT-TRANSACT.
059500     MOVE WK-C-SDR-RANK         TO WK-C-VACCT-R-RANK.
059600     MOVE WK-N-SDR-FAILED-ATT   TO WK-N-VACCT-R-FAILED-ATT.
059700     MOVE WK-N-SDR-LOCK-END     TO WK-N-VACCT-R-LOCK-END.
059800     MOVE 3                     TO WK-N-VACCT-OPTION.
059900     CALL "WALVACT" USING WK-C-VACCT-RECORD.

060000     MOVE WK-N-SDR-BALANCE TO WK-N-TRACE-AMOUNT.
060100     DISPLAY "WALPOST - SENDER " WK-C-SDR-USERNAME
060200         " NEW BALANCE " WK-C-TRACE-AMOUNT-X.
060300 E399-UPDATE-SENDER-EX.
060400     EXIT.

060500*-----------------------------------------------------------------*
060600 E310-UPDATE-RECIPIENT-ACCOUNT.
060700*-----------------------------------------------------------------*
060800     MOVE WK-C-RCP-USERNAME     TO WK-C-VACCT-USERNAME.
060900     MOVE WK-C-RCP-USERNAME     TO WK-C-VACCT-R-USERNAME.
061000     MOVE WK-C-RCP-PIN-HASH     TO WK-C-VACCT-R-PIN-HASH.
061100     MOVE WK-C-RCP-MOBILE       TO WK-C-VACCT-R-MOBILE.
061200     MOVE WK-N-RCP-BALANCE      TO WK-N-VACCT-R-BALANCE.
061300     MOVE WK-N-RCP-POINTS       TO WK-N-VACCT-R-POINTS.
061400     MOVE WK-N-RCP-TOT-TRANSACT TO WK-N-VACCT-R-TOT-TRANSACT.
061500     MOVE WK-C-RCP-RANK         TO WK-C-VACCT-R-RANK.
061600     MOVE WK-N-RCP-FAILED-ATT   TO WK-N-VACCT-R-FAILED-ATT.
061700     MOVE WK-N-RCP-LOCK-END     TO WK-N-VACCT-R-LOCK-END.
061800     MOVE 3                     TO WK-N-VACCT-OPTION.
061900     CALL "WALVACT" USING WK-C-VACCT-RECORD.
062000 E319-UPDATE-RECIPIENT-EX.
062100     EXIT.

062200*-----------------------------------------------------------------*
062300 E400-WRITE-LOG-RECORD.
062400*-----------------------------------------------------------------*
062500     MOVE WK-C-LOG-USERNAME    TO WLOG-USERNAME.
062600     MOVE WK-C-LOG-DESCRIPTION TO WLOG-DESCRIPTION.
062700     MOVE WK-N-LOG-AMOUNT      TO WLOG-AMOUNT.
062800     WRITE WK-C-WALTXNL-REC.
062900     IF NOT WK-C-SUCCESSFUL
063000         DISPLAY "WALPOST - WRITE FILE ERROR - WALTXNL"
063100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
063200     END-IF.
063300 E499-WRITE-LOG-RECORD-EX.
063400     EXIT.

063500*-----------------------------------------------------------------*
063600 Y900-ABNORMAL-TERMINATION.
063700*-----------------------------------------------------------------*
063800     DISPLAY "WALPOST - ABNORMAL TERMINATION - SEE PRIOR MESSAGE".
063900     STOP RUN.

064000*-----------------------------------------------------------------*
064100 Z000-TERMINATE-RUN.
064200*-----------------------------------------------------------------*
064300     MOVE 4 TO WK-N-VACCT-OPTION.
064400     CALL "WALVACT" USING WK-C-VACCT-RECORD.
064500     DISPLAY "WALPOST - ACCOUNT TABLE SAVED, ROWS "
064600         WK-N-VACCT-ROW-COUNT.

064700     OPEN OUTPUT WALSYSRV.
064800     IF WK-C-SUCCESSFUL
064900         WRITE WK-C-WALSYSRV-REC
065000         CLOSE WALSYSRV
065100     ELSE
065200         DISPLAY "WALPOST - OPEN FILE ERROR - WALSYSRV"
065300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
065400     END-IF.

065500     CLOSE WALTXNI.
065600     CLOSE WALTXNL.

065700     MOVE WK-N-TXN-READ-COUNT   TO WK-N-TRACE-COUNT.
065800     DISPLAY "WALPOST - REQUESTS READ    " WK-C-TRACE-COUNT-X.
065900     MOVE WK-N-TXN-POSTED-COUNT TO WK-N-TRACE-COUNT.
066000     DISPLAY "WALPOST - REQUESTS POSTED  " WK-C-TRACE-COUNT-X.
066100     MOVE WK-N-TXN-REJECT-COUNT TO WK-N-TRACE-COUNT.
066200     DISPLAY "WALPOST - REQUESTS REJECTED" WK-C-TRACE-COUNT-X.
066300 Z099-TERMINATE-RUN-EX.
066400     EXIT.

066500******************************************************************
066600*************** END OF PROGRAM SOURCE -  WALPOST ***************
066700******************************************************************
