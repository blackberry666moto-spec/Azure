000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALVACT.
000500 AUTHOR.         R MOLINA.
000600 INSTALLATION.   AZURE DIGITAL WALLET - DEPOSIT OPERATIONS.
000700 DATE-WRITTEN.   11 JAN 1997.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE ACCOUNT TABLE SERVICE FOR THE WALLET
001200*               POSTING SUITE. THE SOURCE SYSTEM LOADS THE WHOLE
001300*               USER-ACCOUNT FILE INTO MEMORY AT JOB START,
001400*               MUTATES ROWS IN PLACE, AND REWRITES THE WHOLE
001500*               FILE AT JOB END - THERE IS NO KEYED ACCESS TO
001600*               WALACCT, SO THIS MEMBER OWNS A WORKING-STORAGE
001700*               TABLE AND GIVES THE CALLER (WALPOST, WALVCHR)
001800*               LOAD-ALL / FIND-BY-USERNAME / UPDATE-ROW /
001900*               SAVE-ALL / GET-ROW-BY-INDEX SERVICES AGAINST IT.
002000*
002100*===================================================================
002200* HISTORY OF MODIFICATION:
002300*===================================================================
002400* AW0020 - RMOLINA  - 11/01/1997 - INITIAL VERSION - ACCOUNT
002500*                     TABLE SERVICE FOR THE WALLET POSTING
002600*                     SUITE (REQUEST AW-040).
002700* AW0033 - RMOLINA  - 20/06/2001 - TABLE ENLARGED FROM 500 TO
002800*                     2000 ENTRIES - REGISTERED USER COUNT HAD
002900*                     OUTGROWN THE ORIGINAL SIZING (AW-I-0062).
003000* AWY2K4 - TSANTOS  - 25/11/1998 - Y2K REMEDIATION - REVIEWED,
003100*                     NO CENTURY-SENSITIVE DATE MATH IN THIS
003200*                     MEMBER.
003300* AW0049 - FLOZANO  - 04/03/2004 - FIND-BY-USERNAME NOW FOLDS
003400*                     BOTH SIDES OF THE COMPARE TO UPPER CASE,
003500*                     SINCE SEND-MONEY COUNTERPARTY LOOKUPS WERE
003600*                     COMING BACK NOT-FOUND FOR MIXED-CASE
003700*                     ENTRY (INCIDENT AW-I-0088).
003800* AW0082 - FLOZANO  - 14/11/2010 - ADD OPTION 5, GET-ROW-BY-
003900*                     INDEX, FOR THE SINGLE-VOUCHER-DROP PROJECT
004000*                     (AW-402) - WALVCHR HAS NO USERNAME TO KEY
004100*                     OFF UNTIL IT HAS ALREADY READ THE ROW IT
004200*                     WANTS.
004300*===================================================================
004400*
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT WALACCT ASSIGN TO DATABASE-WALACCT
005700         ORGANIZATION IS SEQUENTIAL
005800     FILE STATUS IS WK-C-FILE-STATUS.
005900
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400 FD  WALACCT
006500     LABEL RECORDS ARE OMITTED
006600 DATA RECORD IS WK-C-WALACCT-REC.
006700 01  WK-C-WALACCT-REC.
006800     COPY WACCT.
006900
007000*************************
007100 WORKING-STORAGE SECTION.
007200*************************
007300 01  FILLER                          PIC X(24)        VALUE
007400     "** PROGRAM WALVACT **".
007500
007600*------------------ COMMON WORKING STORAGE ---------------------*
007700 01  WK-C-COMMON.
007800     COPY WACMWS.
007900
008000*------------------ IN-MEMORY ACCOUNT TABLE --------------------*
008100*    2000 ENTRIES IS THE CURRENT REGISTERED-USER CEILING - SEE  *
008200*    AW0033. RAISE WK-MAX-ACCT-ENTRIES AND RECOMPILE IF THE     *
008300*    WALLET EVER REGISTERS MORE THAN THAT MANY USERS.           *
008400 01  WK-C-ACCOUNT-TABLE.
008500     05  WK-C-ACCOUNT-ENTRY          OCCURS 2000 TIMES
008600                                     INDEXED BY WK-ACCT-IDX.
008700         10  WK-C-TBL-USERNAME       PIC X(20).
008800         10  WK-C-TBL-PIN-HASH       PIC X(64).
008900         10  WK-C-TBL-MOBILE         PIC X(11).
009000         10  WK-N-TBL-BALANCE        PIC S9(9)V99 COMP-3.
009100         10  WK-N-TBL-POINTS         PIC S9(7) COMP-3.
009200         10  WK-N-TBL-TOT-TRANSACT   PIC S9(9)V99 COMP-3.
009300         10  WK-C-TBL-RANK           PIC X(08).
009400         10  WK-N-TBL-FAILED-ATT     PIC 9(02) COMP-3.
009500         10  WK-N-TBL-LOCK-END       PIC 9(11) COMP-3.
009600
009700*------------------ PROGRAM WORKING STORAGE -------------------*
009800 77  WK-MAX-ACCT-ENTRIES             PIC S9(05) COMP VALUE 2000.
009900 77  WK-N-ACCT-COUNT                 PIC S9(05) COMP VALUE ZERO.
010000 77  WK-N-SAVE-SUB                   PIC S9(05) COMP VALUE ZERO.
010100
010200 01  WK-C-EOF-SWITCH                 PIC X(01) VALUE "N".
010300     88  WK-EOF-REACHED                        VALUE "Y".
010400     88  WK-NOT-AT-EOF                          VALUE "N".
010500
010600 01  WK-C-COMPARE-AREA.
010700     05  WK-C-COMPARE-USERNAME       PIC X(20).
010800     05  WK-C-COMPARE-TARGET         PIC X(20).
010900*           UPPER/LOWER CASE PAIR FOR THE CASE-FOLD INSPECT,
011000*           SEE AW0049 - THIS SHOP'S COMPILER PREDATES THE
011100*           UPPER-CASE INTRINSIC FUNCTION
011200 01  WK-C-LOWER-CASE                 PIC X(26) VALUE
011300     "abcdefghijklmnopqrstuvwxyz".
011400 01  WK-C-UPPER-CASE                 PIC X(26) VALUE
011500     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011600
011700 01  WK-C-TRACE-ROW-COUNT.
011800     05  WK-N-TRACE-ROW-COUNT        PIC 9(05) VALUE ZERO.
011900     05  WK-C-TRACE-ROW-COUNT-X REDEFINES WK-N-TRACE-ROW-COUNT
012000                                     PIC X(05).
012100*               DISPLAY-ABLE VIEW OF THE LOADED/SAVED ROW COUNT
012200 01  WK-C-TRACE-BALANCE.
012300     05  WK-N-TRACE-BALANCE          PIC S9(09)V99 VALUE ZERO.
012400     05  WK-C-TRACE-BALANCE-X REDEFINES WK-N-TRACE-BALANCE
012500                                     PIC X(11).
012600*               DISPLAY-ABLE VIEW OF A ROW'S BALANCE, FOR TRACE
012700 01  WK-C-TRACE-USERNAME.
012800     05  WK-N-TRACE-FOUND-IND        PIC 9(01) VALUE ZERO.
012900     05  WK-C-TRACE-FOUND-IND-X REDEFINES WK-N-TRACE-FOUND-IND
013000                                     PIC X(01).
013100*               DISPLAY-ABLE VIEW OF THE FOUND/NOT-FOUND SWITCH
013200
013300*****************
013400 LINKAGE SECTION.
013500*****************
013600 COPY VACCT.
013700 EJECT
013800*********************************************
013900 PROCEDURE DIVISION USING WK-C-VACCT-RECORD.
014000*********************************************
014100 MAIN-MODULE.
014200     PERFORM A000-PROCESS-CALLED-ROUTINE
014300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
014400     GOBACK.
014500
014600*-----------------------------------------------------------------*
014700 A000-PROCESS-CALLED-ROUTINE.
014800*-----------------------------------------------------------------*
014900     MOVE "N"      TO WK-C-VACCT-FOUND.
015000     MOVE ZEROES   TO WK-N-VACCT-ROW-COUNT.
015100     MOVE SPACES   TO WK-C-VACCT-ERROR-CD.
015200
015300     EVALUATE TRUE
015400         WHEN WK-VACCT-OPT-LOAD-ALL
015500             PERFORM B100-LOAD-ALL-ACCOUNTS
015600                THRU B199-LOAD-ALL-ACCOUNTS-EX
015700         WHEN WK-VACCT-OPT-FIND
015800             PERFORM B200-FIND-BY-USERNAME
015900                THRU B299-FIND-BY-USERNAME-EX
016000         WHEN WK-VACCT-OPT-UPDATE
016100             PERFORM B300-UPDATE-ROW
016200                THRU B399-UPDATE-ROW-EX
016300         WHEN WK-VACCT-OPT-SAVE-ALL
016400             PERFORM B400-SAVE-ALL-ACCOUNTS
016500                THRU B499-SAVE-ALL-ACCOUNTS-EX
016600         WHEN WK-VACCT-OPT-GET-BY-INDEX
016700             PERFORM B500-GET-ROW-BY-INDEX
016800                THRU B599-GET-ROW-BY-INDEX-EX
016900     END-EVALUATE.
017000
017100 A099-PROCESS-CALLED-ROUTINE-EX.
017200     EXIT.
017300*-----------------------------------------------------------------*
017400*    OPTION 1 - LOAD THE ENTIRE WALACCT FILE INTO THE TABLE, IN  *
017500*    STORED (INSERTION) ORDER - WALVCHR DEPENDS ON THAT ORDER    *
017600*-----------------------------------------------------------------*
017700 B100-LOAD-ALL-ACCOUNTS.
017800     MOVE ZEROES TO WK-N-ACCT-COUNT.
017900     MOVE "N"    TO WK-C-EOF-SWITCH.
018000
018100     OPEN INPUT WALACCT.
018200     IF NOT WK-C-SUCCESSFUL
018300         MOVE "WALACCT" TO WK-C-VACCT-FILE
018400         MOVE "OPEN"    TO WK-C-VACCT-MODE
018500         MOVE WK-C-FILE-STATUS TO WK-C-VACCT-FS
018600         MOVE "FILERR"  TO WK-C-VACCT-ERROR-CD
018700         GO TO B199-LOAD-ALL-ACCOUNTS-EX
018800     END-IF.
018900
019000     PERFORM C100-READ-NEXT-ACCOUNT
019100        THRU C199-READ-NEXT-ACCOUNT-EX
019200        UNTIL WK-EOF-REACHED.
019300
019400     CLOSE WALACCT.
019500     MOVE WK-N-ACCT-COUNT TO WK-N-VACCT-ROW-COUNT.
019600
019700     MOVE WK-N-ACCT-COUNT      TO WK-N-TRACE-ROW-COUNT.
019800     DISPLAY "WALVACT - LOAD-ALL ROW COUNT " WK-C-TRACE-ROW-COUNT-X.
019900 B199-LOAD-ALL-ACCOUNTS-EX.
020000     EXIT.
020100*-----------------------------------------------------------------*
020200 C100-READ-NEXT-ACCOUNT.
020300*-----------------------------------------------------------------*
020400     IF WK-N-ACCT-COUNT NOT < WK-MAX-ACCT-ENTRIES
020500         MOVE "Y"        TO WK-C-EOF-SWITCH
020600         MOVE "TBLFULL"  TO WK-C-VACCT-ERROR-CD
020700         GO TO C199-READ-NEXT-ACCOUNT-EX
020800     END-IF.
020900
021000     ADD 1 TO WK-N-ACCT-COUNT.
021100     SET WK-ACCT-IDX TO WK-N-ACCT-COUNT.
021200
021300     READ WALACCT INTO WK-C-ACCOUNT-ENTRY (WK-ACCT-IDX)
021400         AT END
021500             MOVE "Y" TO WK-C-EOF-SWITCH
021600             SUBTRACT 1 FROM WK-N-ACCT-COUNT
021700     END-READ.
021800 C199-READ-NEXT-ACCOUNT-EX.
021900     EXIT.
022000*-----------------------------------------------------------------*
022100*    OPTION 2 - LINEAR SEARCH FOR A USERNAME, CASE-FOLDED BOTH   *
022200*    SIDES PER AW0049                                            *
022300*-----------------------------------------------------------------*
022400 B200-FIND-BY-USERNAME.
022500     MOVE WK-C-VACCT-USERNAME    TO WK-C-COMPARE-TARGET.
022600     INSPECT WK-C-COMPARE-TARGET CONVERTING WK-C-LOWER-CASE
022700         TO WK-C-UPPER-CASE.
022800     SET WK-ACCT-IDX TO 1.
022900
023000     PERFORM D100-COMPARE-TABLE-ENTRY
023100        THRU D199-COMPARE-TABLE-ENTRY-EX
023200        VARYING WK-ACCT-IDX FROM 1 BY 1
023300        UNTIL WK-ACCT-IDX > WK-N-ACCT-COUNT
023400           OR WK-VACCT-IS-FOUND.
023500
023600     MOVE WK-C-VACCT-FOUND TO WK-N-TRACE-FOUND-IND.
023700     DISPLAY "WALVACT - FIND USERNAME " WK-C-VACCT-USERNAME     AW0049
023800         " FOUND-IND " WK-C-TRACE-FOUND-IND-X.                   AW0049
023900 B299-FIND-BY-USERNAME-EX.
024000     EXIT.
024100*-----------------------------------------------------------------*
024200 D100-COMPARE-TABLE-ENTRY.
024300*-----------------------------------------------------------------*
024400     MOVE WK-C-TBL-USERNAME (WK-ACCT-IDX) TO WK-C-COMPARE-USERNAME.
024500     INSPECT WK-C-COMPARE-USERNAME CONVERTING WK-C-LOWER-CASE
024600         TO WK-C-UPPER-CASE.
024700
024800     IF WK-C-COMPARE-USERNAME = WK-C-COMPARE-TARGET
024900         MOVE "Y"                            TO WK-C-VACCT-FOUND
025000         MOVE WK-C-TBL-USERNAME      (WK-ACCT-IDX)
025100                          TO WK-C-VACCT-R-USERNAME
025200         MOVE WK-C-TBL-PIN-HASH      (WK-ACCT-IDX)
025300                          TO WK-C-VACCT-R-PIN-HASH
025400         MOVE WK-C-TBL-MOBILE        (WK-ACCT-IDX)
025500                          TO WK-C-VACCT-R-MOBILE
025600         MOVE WK-N-TBL-BALANCE       (WK-ACCT-IDX)
025700                          TO WK-N-VACCT-R-BALANCE
025800         MOVE WK-N-TBL-POINTS        (WK-ACCT-IDX)
025900                          TO WK-N-VACCT-R-POINTS
026000         MOVE WK-N-TBL-TOT-TRANSACT  (WK-ACCT-IDX)
026100                          TO WK-N-VACCT-R-TOT-TRANSACT
026200         MOVE WK-C-TBL-RANK          (WK-ACCT-IDX)
026300                          TO WK-C-VACCT-R-RANK
026400         MOVE WK-N-TBL-FAILED-ATT    (WK-ACCT-IDX)
026500                          TO WK-N-VACCT-R-FAILED-ATT
026600         MOVE WK-N-TBL-LOCK-END      (WK-ACCT-IDX)
026700                          TO WK-N-VACCT-R-LOCK-END
026800     END-IF.
026900 D199-COMPARE-TABLE-ENTRY-EX.
027000     EXIT.
027100*-----------------------------------------------------------------*
027200*    OPTION 3 - LOCATE THE ROW AGAIN AND REWRITE IT FROM THE     *
027300*    LINKAGE ROW SUPPLIED BY THE CALLER - THE CALLER IS EXPECTED *
027400*    TO HAVE RE-READ (OPTION 2) THE ROW BEFORE MUTATING IT       *
027500*-----------------------------------------------------------------*
027600 B300-UPDATE-ROW.
027700     MOVE WK-C-VACCT-USERNAME    TO WK-C-COMPARE-TARGET.
027800     INSPECT WK-C-COMPARE-TARGET CONVERTING WK-C-LOWER-CASE
027900         TO WK-C-UPPER-CASE.
028000     MOVE "N" TO WK-C-VACCT-FOUND.
028100     SET WK-ACCT-IDX TO 1.
028200
028300     PERFORM E100-FIND-AND-REPLACE-ENTRY
028400        THRU E199-FIND-AND-REPLACE-ENTRY-EX
028500        VARYING WK-ACCT-IDX FROM 1 BY 1
028600        UNTIL WK-ACCT-IDX > WK-N-ACCT-COUNT
028700           OR WK-VACCT-IS-FOUND.
028800
028900     IF WK-VACCT-NOT-FOUND
029000         MOVE "NOTFND" TO WK-C-VACCT-ERROR-CD
029100     END-IF.
029200 B399-UPDATE-ROW-EX.
029300     EXIT.
029400*-----------------------------------------------------------------*
029500 E100-FIND-AND-REPLACE-ENTRY.
029600*-----------------------------------------------------------------*
029700     MOVE WK-C-TBL-USERNAME (WK-ACCT-IDX) TO WK-C-COMPARE-USERNAME.
029800     INSPECT WK-C-COMPARE-USERNAME CONVERTING WK-C-LOWER-CASE
029900         TO WK-C-UPPER-CASE.
030000
030100     IF WK-C-COMPARE-USERNAME = WK-C-COMPARE-TARGET
030200         MOVE "Y"                   TO WK-C-VACCT-FOUND
030300         MOVE WK-C-VACCT-R-PIN-HASH
030400                  TO WK-C-TBL-PIN-HASH     (WK-ACCT-IDX)
030500         MOVE WK-C-VACCT-R-MOBILE
030600                  TO WK-C-TBL-MOBILE       (WK-ACCT-IDX)
030700         MOVE WK-N-VACCT-R-BALANCE
030800                  TO WK-N-TBL-BALANCE      (WK-ACCT-IDX)
030900         MOVE WK-N-VACCT-R-BALANCE  TO WK-N-TRACE-BALANCE
031000         MOVE WK-N-VACCT-R-POINTS
031100                  TO WK-N-TBL-POINTS       (WK-ACCT-IDX)
031200         MOVE WK-N-VACCT-R-TOT-TRANSACT
031300                  TO WK-N-TBL-TOT-TRANSACT (WK-ACCT-IDX)
031400         MOVE WK-C-VACCT-R-RANK
031500                  TO WK-C-TBL-RANK         (WK-ACCT-IDX)
031600         MOVE WK-N-VACCT-R-FAILED-ATT
031700                  TO WK-N-TBL-FAILED-ATT   (WK-ACCT-IDX)
031800         MOVE WK-N-VACCT-R-LOCK-END
031900                  TO WK-N-TBL-LOCK-END     (WK-ACCT-IDX)
032000         DISPLAY "WALVACT - UPDATE BALANCE " WK-C-TRACE-BALANCE-X
032100     END-IF.
032200 E199-FIND-AND-REPLACE-ENTRY-EX.
032300     EXIT.
032400*-----------------------------------------------------------------*
032500*    OPTION 4 - REWRITE THE WHOLE TABLE, IN TABLE ORDER, BACK TO *
032600*    WALACCT                                                     *
032700*-----------------------------------------------------------------*
032800 B400-SAVE-ALL-ACCOUNTS.
032900     MOVE 1 TO WK-N-SAVE-SUB.
033000     SET WK-ACCT-IDX TO 1.
033100
033200     OPEN OUTPUT WALACCT.
033300     IF NOT WK-C-SUCCESSFUL
033400         MOVE "WALACCT" TO WK-C-VACCT-FILE
033500         MOVE "OPEN"    TO WK-C-VACCT-MODE
033600         MOVE WK-C-FILE-STATUS TO WK-C-VACCT-FS
033700         MOVE "FILERR"  TO WK-C-VACCT-ERROR-CD
033800         GO TO B499-SAVE-ALL-ACCOUNTS-EX
033900     END-IF.
034000
034100     PERFORM F100-WRITE-NEXT-ACCOUNT
034200        THRU F199-WRITE-NEXT-ACCOUNT-EX
034300        VARYING WK-ACCT-IDX FROM 1 BY 1
034400        UNTIL WK-ACCT-IDX > WK-N-ACCT-COUNT.
034500
034600     CLOSE WALACCT.
034700     MOVE WK-N-ACCT-COUNT TO WK-N-VACCT-ROW-COUNT.
034800
034900     MOVE WK-N-ACCT-COUNT      TO WK-N-TRACE-ROW-COUNT.
035000     DISPLAY "WALVACT - SAVE-ALL ROW COUNT " WK-C-TRACE-ROW-COUNT-X.
035100 B499-SAVE-ALL-ACCOUNTS-EX.
035200     EXIT.
035300*-----------------------------------------------------------------*
035400*    OPTION 5 - HAND BACK ONE ROW BY ITS POSITION IN STORED ORDER *
035500*    - SEE AW0082. THE CALLER SUPPLIES WK-N-VACCT-I-INDEX, 1 THRU *
035600*    THE ROW COUNT LAST RETURNED BY OPTION 1 (LOAD-ALL).          *
035700*-----------------------------------------------------------------*
035800 B500-GET-ROW-BY-INDEX.
035900     IF WK-N-VACCT-I-INDEX < 1 OR
036000        WK-N-VACCT-I-INDEX > WK-N-ACCT-COUNT
036100         MOVE "NOTFND" TO WK-C-VACCT-ERROR-CD
036200         GO TO B599-GET-ROW-BY-INDEX-EX
036300     END-IF.
036400
036500     SET WK-ACCT-IDX TO WK-N-VACCT-I-INDEX.
036600     MOVE "Y"                                    TO WK-C-VACCT-FOUND
036700     MOVE WK-C-TBL-USERNAME      (WK-ACCT-IDX)
036800                      TO WK-C-VACCT-R-USERNAME
036900     MOVE WK-C-TBL-PIN-HASH      (WK-ACCT-IDX)
037000                      TO WK-C-VACCT-R-PIN-HASH
037100     MOVE WK-C-TBL-MOBILE        (WK-ACCT-IDX)
037200                      TO WK-C-VACCT-R-MOBILE
037300     MOVE WK-N-TBL-BALANCE       (WK-ACCT-IDX)
037400                      TO WK-N-VACCT-R-BALANCE
037500     MOVE WK-N-TBL-POINTS        (WK-ACCT-IDX)
037600                      TO WK-N-VACCT-R-POINTS
037700     MOVE WK-N-TBL-TOT-TRANSACT  (WK-ACCT-IDX)
037800                      TO WK-N-VACCT-R-TOT-TRANSACT
037900     MOVE WK-C-TBL-RANK          (WK-ACCT-IDX)
038000                      TO WK-C-VACCT-R-RANK
038100     MOVE WK-N-TBL-FAILED-ATT    (WK-ACCT-IDX)
038200                      TO WK-N-VACCT-R-FAILED-ATT
038300     MOVE WK-N-TBL-LOCK-END      (WK-ACCT-IDX)
038400                      TO WK-N-VACCT-R-LOCK-END.
038500 B599-GET-ROW-BY-INDEX-EX.
038600     EXIT.
038700*-----------------------------------------------------------------*
038800 F100-WRITE-NEXT-ACCOUNT.
038900*-----------------------------------------------------------------*
039000     MOVE SPACES TO WK-C-WALACCT-REC.
039100     MOVE WK-C-TBL-USERNAME      (WK-ACCT-IDX) TO WACT-USERNAME.
039200     MOVE WK-C-TBL-PIN-HASH      (WK-ACCT-IDX) TO WACT-PIN-HASH.
039300     MOVE WK-C-TBL-MOBILE        (WK-ACCT-IDX) TO WACT-MOBILE.
039400     MOVE WK-N-TBL-BALANCE       (WK-ACCT-IDX) TO WACT-BALANCE.
039500     MOVE WK-N-TBL-POINTS        (WK-ACCT-IDX) TO WACT-POINTS.
039600     MOVE WK-N-TBL-TOT-TRANSACT  (WK-ACCT-IDX) TO
039700         WACT-TOTAL-TRANSACTED.
039800     MOVE WK-C-TBL-RANK          (WK-ACCT-IDX) TO WACT-RANK.
039900     MOVE WK-N-TBL-FAILED-ATT    (WK-ACCT-IDX) TO
040000         WACT-FAILED-ATTEMPTS.
040100     MOVE WK-N-TBL-LOCK-END      (WK-ACCT-IDX) TO
040200         WACT-LOCK-END-TIME.
040300     WRITE WK-C-WALACCT-REC.
040400 F199-WRITE-NEXT-ACCOUNT-EX.
040500     EXIT.
040600
040700******************************************************************
040800*************** END OF PROGRAM SOURCE -  WALVACT ***************
040900******************************************************************
