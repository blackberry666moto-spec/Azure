000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALVCHR.
000500 AUTHOR.         F LOZANO.
000600 INSTALLATION.   AZURE DIGITAL WALLET - DEPOSIT OPERATIONS.
000700 DATE-WRITTEN.   14 NOV 2010.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE SINGLE-VOUCHER-DROP BATCH DRIVER. IT
001200*               READS THE EXISTING VOUCHER FILE (WALVCHO) IN FULL
001300*               TO BUILD AN EXISTS-SET OF USERNAMES THAT ALREADY
001400*               HOLD A VOUCHER, THEN CALLS WALVACT(LOAD-ALL) FOR
001500*               THE ACCOUNT TABLE AND WALKS IT IN STORED ORDER.
001600*               EVERY ACCOUNT NOT ALREADY IN THE EXISTS-SET GETS
001700*               ONE VOUCHER, VALUE DRAWN FROM A RANK-DEPENDENT
001800*               RANGE SUPPLIED BY WALVRNK OPTION 4, USING THE
001900*               DETERMINISTIC DRAW HANDED OUT BY WALXRAND IN PLACE
002000*               OF THE ON-LINE SYSTEM'S RANDOM NUMBER GENERATOR.
002100*               THIS RUN IS A STRAIGHT ONE-SHOT PASS - IT DOES NOT
002200*               READ A REQUEST FILE AND IS NOT DRIVEN OFF WALTXNI.
002300*
002400*===================================================================
002500* HISTORY OF MODIFICATION:
002600*===================================================================
002700* AW0080 - FLOZANO  - 14/11/2010 - INITIAL VERSION FOR THE SINGLE-
002800*                     VOUCHER-DROP PROJECT (REQUEST AW-402).
002900* AWY2K6 - TSANTOS  - 23/11/1998 - Y2K REMEDIATION - REVIEWED, NO
003000*                     CENTURY-SENSITIVE DATE MATH IN THIS MEMBER.
003100*                     (SIC - REVIEWED AHEAD OF ITS OWN AW0080
003200*                     INITIAL DATE, PER THE SHOP-WIDE Y2K SWEEP
003300*                     SCHEDULE THAT TOUCHED EVERY MEMBER ON FILE
003400*                     REGARDLESS OF WRITE DATE.)
003500* AW0098 - RMOLINA   - 03/02/2015 - DRAW THE VOUCHER VALUE RANGE
003600*                     FROM WALVRNK OPTION 4 INSTEAD OF THE INLINE
003700*                     RANK TABLE THAT USED TO LIVE IN C200.
003800* AW0109 - GPADILLA  - 11/09/2020 - EXISTS-SET COMPARE WAS CASE
003900*                     SENSITIVE - A USER REGISTERED AS "JDELACRUZ"
004000*                     WAS GETTING A SECOND VOUCHER BECAUSE THE
004100*                     EARLIER ROW ON WALVCHO READ "jdelacruz"
004200*                     (INCIDENT AW-I-0201). BOTH SIDES NOW FOLD TO
004300*                     UPPER CASE BEFORE THE COMPARE.
004400*===================================================================
004500*
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT WALVCHO ASSIGN TO DATABASE-WALVCHO
005800         ORGANIZATION IS SEQUENTIAL
005900     FILE STATUS IS WK-C-FILE-STATUS.
006000
006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500
006600 FD  WALVCHO
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS WK-C-WALVCHO-REC.
006900 01  WK-C-WALVCHO-REC.
007000     COPY WVCHR.
007100
007200*************************
007300 WORKING-STORAGE SECTION.
007400*************************
007500 01  FILLER                          PIC X(24)        VALUE
007600     "** PROGRAM WALVCHR **".
007700
007800*------------------ COMMON FILE-STATUS WORK AREA ------------------*
007900 01  WK-C-COMMON.
008000     COPY WACMWS.
008100
008200*------------------ CALL-INTERFACE WORKING COPIES -----------------*
008300*        CALLER DECLARES THE SAME RECORD SHAPE IN WORKING-STORAGE
008400*        THAT THE CALLED ROUTINE DECLARES IN ITS LINKAGE SECTION -
008500*        SAME CONVENTION AS WALPOST.
008600 01  WK-C-VACCT-RECORD.
008700     COPY VACCT.
008800 01  WK-C-VRNK-RECORD.
008900     COPY VRNK.
009000 01  WK-C-VRAND-RECORD.
009100     COPY VRAND.
009200
009300*------------------ EXISTING-VOUCHER EXISTS-SET TABLE -------------*
009400*        LOADED ONCE AT A000 FROM WALVCHO, BEFORE ANY NEW VOUCHER
009500*        IS APPENDED - THE TABLE IS NEVER REWRITTEN, ONLY SCANNED.
009600 77  WK-MAX-VCHR-ENTRIES             PIC S9(05) COMP VALUE 2000.
009700 77  WK-N-VCHR-COUNT                 PIC S9(05) COMP VALUE ZERO.
009800 01  WK-C-EXISTING-VOUCHER-TABLE.
009900     05  WK-C-EXISTING-ENTRY         OCCURS 2000 TIMES
010000                                     INDEXED BY WK-VCHR-IDX.
010100         10  WK-C-EXIST-USERNAME     PIC X(20).
010200
010300*------------------ PROGRAM WORKING STORAGE -------------------*
010400 01  WK-C-EOF-SWITCH                 PIC X(01) VALUE "N".
010500     88  WK-EOF-REACHED                        VALUE "Y".
010600     88  WK-NOT-AT-EOF                          VALUE "N".
010700
010800 01  WK-C-COMPARE-AREA.
010900     05  WK-C-COMPARE-TARGET         PIC X(20).
011000     05  WK-C-COMPARE-EXISTING       PIC X(20).
011100*           UPPER-CASE FOLD PAIR FOR THE EXISTS-SET COMPARE, PER
011200*           AW0109 - THIS SHOP'S COMPILER PREDATES THE UPPER-CASE
011300*           INTRINSIC FUNCTION
011400 01  WK-C-LOWER-CASE                 PIC X(26) VALUE
011500     "abcdefghijklmnopqrstuvwxyz".
011600 01  WK-C-UPPER-CASE                 PIC X(26) VALUE
011700     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011800
011900 01  WK-C-ALREADY-HAS-VCHR-SW        PIC X(01) VALUE "N".
012000     88  WK-ALREADY-HAS-VOUCHER               VALUE "Y".
012100     88  WK-NO-VOUCHER-YET                    VALUE "N".
012200
012300*------------------ VOUCHER BUILD WORK AREA -----------------------*
012400 01  WK-C-VCHR-WORK.
012500     05  WK-N-VCHR-RAW-VALUE         PIC S9(7)V99 COMP-3.
012600     05  WK-N-VCHR-SUFFIX-NUM        PIC 9(04)    COMP-3.
012700     05  WK-C-VCHR-SUFFIX-X          PIC 9(04).
012800     05  WK-C-VCHR-UPPER-USER        PIC X(20).
012900     05  FILLER                      PIC X(05).
013000
013100*------------------ ACCOUNT-TABLE LOAD ROW COUNT ------------------*
013200 77  WK-N-ACCT-ROW-COUNT             PIC S9(05) COMP VALUE ZERO.
013300 77  WK-N-ACCT-SUB                   PIC S9(05) COMP VALUE ZERO.
013400
013500*------------------ RUN COUNTERS (DIAGNOSTIC, COMP) ----------------*
013600 77  WK-N-VCHR-SKIPPED-COUNT         PIC S9(07) COMP VALUE ZERO.
013700 77  WK-N-VCHR-WRITTEN-COUNT         PIC S9(07) COMP VALUE ZERO.
013800
013900*------------------ TRACE / DISPLAY-ABLE REDEFINES ------------------*
014000 01  WK-C-TRACE-VALUE.
014100     05  WK-N-TRACE-VALUE            PIC S9(07)V99 VALUE ZERO.
014200     05  WK-C-TRACE-VALUE-X REDEFINES WK-N-TRACE-VALUE
014300                                     PIC X(10).
014400*               DISPLAY-ABLE VIEW OF THE VOUCHER VALUE JUST BUILT
014500 01  WK-C-TRACE-EXISTS-COUNT.
014600     05  WK-N-TRACE-EXISTS-COUNT     PIC 9(05) VALUE ZERO.
014700     05  WK-C-TRACE-EXISTS-COUNT-X REDEFINES WK-N-TRACE-EXISTS-COUNT
014800                                     PIC X(05).
014900*               DISPLAY-ABLE VIEW OF THE EXISTS-SET ROW COUNT
015000 01  WK-C-TRACE-COUNT.
015100     05  WK-N-TRACE-COUNT            PIC 9(07) VALUE ZERO.
015200     05  WK-C-TRACE-COUNT-X REDEFINES WK-N-TRACE-COUNT
015300                                     PIC X(07).
015400*               DISPLAY-ABLE VIEW OF A RUN COUNTER AT Z000
015500
015600*****************
015700 LINKAGE SECTION.
015800*****************
015900
016000*********************
016100 PROCEDURE DIVISION.
016200*********************
016300 MAIN-MODULE.
016400     PERFORM A000-LOAD-EXISTING-VOUCHERS
016500        THRU A099-LOAD-EXISTING-VOUCHERS-EX.
016600
016700     PERFORM B000-LOAD-ACCOUNT-TABLE
016800        THRU B099-LOAD-ACCOUNT-TABLE-EX.
016900
017000     PERFORM C000-GENERATE-VOUCHERS-PASS
017100        THRU C099-GENERATE-VOUCHERS-PASS-EX.
017200
017300     PERFORM Z000-TERMINATE-RUN
017400        THRU Z099-TERMINATE-RUN-EX.
017500
017600     STOP RUN.
017700
017800*-----------------------------------------------------------------*
017900*    STEP 1 OF THE VOUCHER-RUN BATCH FLOW - READ WALVCHO IN FULL  *
018000*    TO BUILD THE ALREADY-HAS-VOUCHER EXISTS-SET, THEN LEAVE THE  *
018100*    FILE CLOSED UNTIL C000 RE-OPENS IT FOR EXTEND                *
018200*-----------------------------------------------------------------*
018300 A000-LOAD-EXISTING-VOUCHERS.
018400     MOVE ZEROES TO WK-N-VCHR-COUNT.
018500     MOVE "N"    TO WK-C-EOF-SWITCH.
018600
018700     OPEN INPUT WALVCHO.
018800     IF NOT WK-C-SUCCESSFUL
018900         IF WK-C-FILE-STATUS = "35"
019000             DISPLAY "WALVCHR - WALVCHO NOT FOUND, TREATING "
019100                 "EXISTS-SET AS EMPTY (FIRST RUN)"
019200         ELSE
019300             DISPLAY "WALVCHR - OPEN FILE ERROR - WALVCHO"
019400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019500         END-IF
019600         GO TO A099-LOAD-EXISTING-VOUCHERS-EX
019700     END-IF.
019800
019900     PERFORM D100-READ-NEXT-VOUCHER
020000        THRU D199-READ-NEXT-VOUCHER-EX
020100        UNTIL WK-EOF-REACHED.
020200
020300     CLOSE WALVCHO.
020400
020500     MOVE WK-N-VCHR-COUNT TO WK-N-TRACE-EXISTS-COUNT.
020600     DISPLAY "WALVCHR - EXISTS-SET ROW COUNT "
020700         WK-C-TRACE-EXISTS-COUNT-X.
020800 A099-LOAD-EXISTING-VOUCHERS-EX.
020900     EXIT.
021000*-----------------------------------------------------------------*
021100 D100-READ-NEXT-VOUCHER.
021200*-----------------------------------------------------------------*
021300     IF WK-N-VCHR-COUNT NOT < WK-MAX-VCHR-ENTRIES
021400         MOVE "Y" TO WK-C-EOF-SWITCH
021500         GO TO D199-READ-NEXT-VOUCHER-EX
021600     END-IF.
021700
021800     ADD 1 TO WK-N-VCHR-COUNT.
021900     SET WK-VCHR-IDX TO WK-N-VCHR-COUNT.
022000
022100     READ WALVCHO
022200         AT END
022300             MOVE "Y" TO WK-C-EOF-SWITCH
022400             SUBTRACT 1 FROM WK-N-VCHR-COUNT
022500         NOT AT END
022600             MOVE WVCH-USERNAME TO WK-C-EXIST-USERNAME (WK-VCHR-IDX)
022700             INSPECT WK-C-EXIST-USERNAME (WK-VCHR-IDX)
022800                 CONVERTING WK-C-LOWER-CASE TO WK-C-UPPER-CASE
022900     END-READ.
023000 D199-READ-NEXT-VOUCHER-EX.
023100     EXIT.
023200*-----------------------------------------------------------------*
023300*    STEP 2 OF THE VOUCHER-RUN BATCH FLOW - CALL WALVACT SO THE   *
023400*    ACCOUNT TABLE IS WALKED IN THE SAME STORED ORDER WALPOST     *
023500*    USES, PER THE OPTION 1 CONTRACT IN WALVACT'S HEADER COMMENT  *
023600*-----------------------------------------------------------------*
023700 B000-LOAD-ACCOUNT-TABLE.
023800     MOVE 1 TO WK-N-VACCT-OPTION.
023900     CALL "WALVACT" USING WK-C-VACCT-RECORD.
024000     MOVE WK-N-VACCT-ROW-COUNT TO WK-N-ACCT-ROW-COUNT.
024100
024200     IF NOT WK-VACCT-IS-FOUND AND WK-N-ACCT-ROW-COUNT = ZERO
024300         CONTINUE
024400     END-IF.
024500
024600     DISPLAY "WALVCHR - ACCOUNT TABLE ROW COUNT "
024700         WK-N-ACCT-ROW-COUNT.
024800 B099-LOAD-ACCOUNT-TABLE-EX.
024900     EXIT.
025000*-----------------------------------------------------------------*
025100*    STEP 3/4 OF THE VOUCHER-RUN BATCH FLOW - ONE PASS OVER THE   *
025200*    ACCOUNT TABLE, SKIP-IF-EXISTS, GENERATE AND APPEND OTHERWISE *
025300*-----------------------------------------------------------------*
025400 C000-GENERATE-VOUCHERS-PASS.
025500     MOVE ZEROES TO WK-N-VCHR-SKIPPED-COUNT.
025600     MOVE ZEROES TO WK-N-VCHR-WRITTEN-COUNT.
025700
025800     OPEN EXTEND WALVCHO.
025900     IF NOT WK-C-SUCCESSFUL
026000         DISPLAY "WALVCHR - OPEN FILE ERROR - WALVCHO (EXTEND)"
026100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026200         GO TO C099-GENERATE-VOUCHERS-PASS-EX
026300     END-IF.
026400
026500     PERFORM C100-PROCESS-ONE-ACCOUNT
026600        THRU C199-PROCESS-ONE-ACCOUNT-EX
026700        VARYING WK-N-ACCT-SUB FROM 1 BY 1
026800        UNTIL WK-N-ACCT-SUB > WK-N-ACCT-ROW-COUNT.
026900
027000     CLOSE WALVCHO.
027100 C099-GENERATE-VOUCHERS-PASS-EX.
027200     EXIT.
027300*-----------------------------------------------------------------*
027400 C100-PROCESS-ONE-ACCOUNT.
027500*-----------------------------------------------------------------*
027600     MOVE 5                  TO WK-N-VACCT-OPTION.
027700     MOVE WK-N-ACCT-SUB      TO WK-N-VACCT-I-INDEX.
027800     CALL "WALVACT" USING WK-C-VACCT-RECORD.
027900
028000     MOVE "N" TO WK-C-ALREADY-HAS-VCHR-SW.
028100
028200     MOVE WK-C-VACCT-R-USERNAME TO WK-C-COMPARE-TARGET.
028300     INSPECT WK-C-COMPARE-TARGET CONVERTING WK-C-LOWER-CASE
028400         TO WK-C-UPPER-CASE.
028500     SET WK-VCHR-IDX TO 1.
028600
028700     PERFORM D200-COMPARE-EXISTS-ENTRY
028800        THRU D299-COMPARE-EXISTS-ENTRY-EX
028900        VARYING WK-VCHR-IDX FROM 1 BY 1
029000        UNTIL WK-VCHR-IDX > WK-N-VCHR-COUNT
029100           OR WK-ALREADY-HAS-VOUCHER.
029200
029300     IF WK-ALREADY-HAS-VOUCHER
029400         ADD 1 TO WK-N-VCHR-SKIPPED-COUNT
029500         GO TO C199-PROCESS-ONE-ACCOUNT-EX
029600     END-IF.
029700
029800     PERFORM E100-BUILD-AND-WRITE-VOUCHER
029900        THRU E199-BUILD-AND-WRITE-VOUCHER-EX.
030000
030100     ADD 1 TO WK-N-VCHR-WRITTEN-COUNT.
030200 C199-PROCESS-ONE-ACCOUNT-EX.
030300     EXIT.
030400*-----------------------------------------------------------------*
030500 D200-COMPARE-EXISTS-ENTRY.
030600*-----------------------------------------------------------------*
030700     MOVE WK-C-EXIST-USERNAME (WK-VCHR-IDX) TO WK-C-COMPARE-EXISTING.
030800
030900     IF WK-C-COMPARE-EXISTING = WK-C-COMPARE-TARGET
031000         MOVE "Y" TO WK-C-ALREADY-HAS-VCHR-SW
031100     END-IF.
031200 D299-COMPARE-EXISTS-ENTRY-EX.
031300     EXIT.
031400*-----------------------------------------------------------------*
031500*    RANK-DEPENDENT VALUE DRAW (WALVRNK OPT 4) AND CODE SUFFIX    *
031600*    DRAW (WALXRAND), THEN THE STRING BUILD AND THE APPEND WRITE  *
031700*-----------------------------------------------------------------*
031800 E100-BUILD-AND-WRITE-VOUCHER.
031900*-----------------------------------------------------------------*
032000     MOVE 4                      TO WK-N-VRNK-OPTION.
032100     MOVE WK-C-VACCT-R-RANK      TO WK-C-VRNK-I-RANK.
032200     CALL "WALVRNK" USING WK-C-VRNK-RECORD.
032300
032400     CALL "WALXRAND" USING WK-C-VRAND-RECORD.
032500     COMPUTE WK-N-VCHR-RAW-VALUE ROUNDED =
032600         (WK-N-VRAND-O-DRAW * WK-N-VRNK-O-VCHR-SPAN) +
032700         WK-N-VRNK-O-VCHR-BASE.
032800
032900     CALL "WALXRAND" USING WK-C-VRAND-RECORD.
033000     COMPUTE WK-N-VCHR-SUFFIX-NUM =
033100         (WK-N-VRAND-O-DRAW * 9000) + 1000.
033200     MOVE WK-N-VCHR-SUFFIX-NUM TO WK-C-VCHR-SUFFIX-X.
033300
033400     MOVE WK-C-VACCT-R-USERNAME TO WK-C-VCHR-UPPER-USER.
033500     INSPECT WK-C-VCHR-UPPER-USER CONVERTING WK-C-LOWER-CASE
033600         TO WK-C-UPPER-CASE.
033700
033800     MOVE SPACES TO WK-C-WALVCHO-REC.
033900     MOVE WK-C-VACCT-R-USERNAME TO WVCH-USERNAME.
034000     MOVE WK-N-VCHR-RAW-VALUE   TO WVCH-VALUE.
034100
034200     STRING "VCHR-"              DELIMITED BY SIZE
034300             WK-C-VCHR-UPPER-USER DELIMITED BY SPACE
034400             "-"                 DELIMITED BY SIZE
034500             WK-C-VCHR-SUFFIX-X  DELIMITED BY SIZE
034600         INTO WVCH-VOUCHER-CODE.
034700
034800     WRITE WK-C-WALVCHO-REC.
034900     IF NOT WK-C-SUCCESSFUL
035000         DISPLAY "WALVCHR - WRITE ERROR ON WALVCHO"
035100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035200     END-IF.
035300
035400     MOVE WK-N-VCHR-RAW-VALUE TO WK-N-TRACE-VALUE.
035500     DISPLAY "WALVCHR - VOUCHER " WVCH-VOUCHER-CODE
035600         " VALUE " WK-C-TRACE-VALUE-X.
035700 E199-BUILD-AND-WRITE-VOUCHER-EX.
035800     EXIT.
035900*-----------------------------------------------------------------*
036000 Z000-TERMINATE-RUN.
036100*-----------------------------------------------------------------*
036200     MOVE WK-N-VCHR-SKIPPED-COUNT TO WK-N-TRACE-COUNT.
036300     DISPLAY "WALVCHR - ACCOUNTS SKIPPED (ALREADY HAVE VOUCHER) "
036400         WK-C-TRACE-COUNT-X.
036500     MOVE WK-N-VCHR-WRITTEN-COUNT TO WK-N-TRACE-COUNT.
036600     DISPLAY "WALVCHR - VOUCHERS WRITTEN " WK-C-TRACE-COUNT-X.
036700 Z099-TERMINATE-RUN-EX.
036800     EXIT.
036900
037000******************************************************************
037100*************** END OF PROGRAM SOURCE -  WALVCHR ***************
037200******************************************************************
