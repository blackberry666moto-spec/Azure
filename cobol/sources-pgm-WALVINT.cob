000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALVINT.
000500 AUTHOR.         G PADILLA.
000600 INSTALLATION.   AZURE DIGITAL WALLET - DEPOSIT OPERATIONS.
000700 DATE-WRITTEN.   14 AUG 2013.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE MONTHLY INTEREST-POSTING BATCH DRIVER.
001200*               IT CALLS WALVACT(LOAD-ALL) FOR THE WHOLE ACCOUNT
001300*               TABLE, WALKS IT IN STORED ORDER VIA WALVACT OPTION
001400*               5 (GET-ROW-BY-INDEX), AND FOR EVERY ROW LOOKS UP
001500*               THE RANK'S MONTHLY RATE THROUGH WALVRNK OPTION 3
001600*               AND POSTS INTEREST = BALANCE * RATE AGAINST THE
001700*               ROW'S OWN BALANCE, ROUNDED. THE WHOLE TABLE IS
001800*               REWRITTEN ONCE AT JOB END VIA WALVACT(SAVE-ALL),
001900*               SAME CONVENTION AS WALPOST AND WALVCHR.
002000*
002100*               THIS RUN IS SCHEDULED ONCE A MONTH BY OPERATIONS -
002200*               IT DOES NOT READ A REQUEST FILE AND POSTS NO
002300*               TRANSACTION-LOG LINE (SEE AW0112 BELOW).
002400*
002500*===================================================================
002600* HISTORY OF MODIFICATION:
002700*===================================================================
002800* AW0112 - GPADILLA - 14/08/2013 - INITIAL VERSION FOR THE MONTHLY-
002900*                     INTEREST PROJECT (REQUEST AW-429). THE ON-LINE
003000*                     SYSTEM'S RECURRING SCHEDULER IS OUT OF SCOPE
003100*                     FOR THIS SHOP'S BATCH SUITE (NO SOURCE WAS
003200*                     EVER HANDED OVER FOR IT) - OPERATIONS RUNS
003300*                     THIS MEMBER BY ITSELF, ONCE A MONTH, FROM THE
003400*                     SCHEDULER JCL. NO TRANSACTION-LOG LINE IS
003500*                     WRITTEN - THE ON-LINE SYSTEM NEVER LOGGED
003600*                     INTEREST POSTINGS TO THE TRANSACTION LEDGER
003700*                     EITHER.
003800* AWY2K7 - TSANTOS  - 23/11/1998 - Y2K REMEDIATION - REVIEWED, NO
003900*                     CENTURY-SENSITIVE DATE MATH IN THIS MEMBER.
004000*                     (SIC - REVIEWED AHEAD OF ITS OWN AW0112
004100*                     INITIAL DATE, PER THE SHOP-WIDE Y2K SWEEP
004200*                     SCHEDULE THAT TOUCHED EVERY MEMBER ON FILE
004300*                     REGARDLESS OF WRITE DATE.)
004400*===================================================================
004500*
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200
006300*************************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                          PIC X(24)        VALUE
006700     "** PROGRAM WALVINT **".
006800
006900*------------------ CALL-INTERFACE WORKING COPIES -----------------*
007000*        CALLER DECLARES THE SAME RECORD SHAPE IN WORKING-STORAGE
007100*        THAT THE CALLED ROUTINE DECLARES IN ITS LINKAGE SECTION -
007200*        SAME CONVENTION AS WALPOST/WALVCHR.
007300 01  WK-C-VACCT-RECORD.
007400     COPY VACCT.
007500 01  WK-C-VRNK-RECORD.
007600     COPY VRNK.
007700
007800*------------------ ACCOUNT-TABLE WALK CONTROL ---------------------*
007900 77  WK-N-ACCT-ROW-COUNT             PIC S9(05) COMP VALUE ZERO.
008000 77  WK-N-ACCT-SUB                   PIC S9(05) COMP VALUE ZERO.
008100
008200*------------------ RUN COUNTERS (DIAGNOSTIC, COMP) ----------------*
008300 77  WK-N-INT-POSTED-COUNT           PIC S9(07) COMP VALUE ZERO.
008400 77  WK-N-INT-SKIPPED-COUNT          PIC S9(07) COMP VALUE ZERO.
008500
008600*------------------ INTEREST COMPUTE WORK AREA ---------------------*
008700 01  WK-C-INT-WORK.
008800     05  WK-N-INT-AMOUNT             PIC S9(7)V99 COMP-3.
008900     05  FILLER                      PIC X(05).
009000
009100*------------------ TRACE / DISPLAY-ABLE REDEFINES ------------------*
009200 01  WK-C-TRACE-BALANCE.
009300     05  WK-N-TRACE-BALANCE          PIC S9(09)V99 VALUE ZERO.
009400     05  WK-C-TRACE-BALANCE-X REDEFINES WK-N-TRACE-BALANCE
009500                                     PIC X(11).
009600*               DISPLAY-ABLE VIEW OF THE BALANCE JUST CREDITED
009700 01  WK-C-TRACE-COUNT.
009800     05  WK-N-TRACE-COUNT            PIC 9(07) VALUE ZERO.
009900     05  WK-C-TRACE-COUNT-X REDEFINES WK-N-TRACE-COUNT
010000                                     PIC X(07).
010100*               DISPLAY-ABLE VIEW OF A RUN COUNTER AT Z000
010200 01  WK-C-TRACE-ROW-COUNT.
010300     05  WK-N-TRACE-ROW-COUNT        PIC 9(05) VALUE ZERO.
010400     05  WK-C-TRACE-ROW-COUNT-X REDEFINES WK-N-TRACE-ROW-COUNT
010500                                     PIC X(05).
010600*               DISPLAY-ABLE VIEW OF THE LOADED ACCOUNT ROW COUNT
010700
010800*****************
010900 LINKAGE SECTION.
011000*****************
011100
011200*********************
011300 PROCEDURE DIVISION.
011400*********************
011500 MAIN-MODULE.
011600     PERFORM A000-LOAD-ACCOUNT-TABLE
011700        THRU A099-LOAD-ACCOUNT-TABLE-EX.
011800
011900     PERFORM B000-APPLY-INTEREST-PASS
012000        THRU B099-APPLY-INTEREST-PASS-EX.
012100
012200     PERFORM Z000-TERMINATE-RUN
012300        THRU Z099-TERMINATE-RUN-EX.
012400
012500     STOP RUN.
012600
012700*-----------------------------------------------------------------*
012800*    STEP 1 OF THE INTEREST-RUN BATCH FLOW - CALL WALVACT SO THE   *
012900*    ACCOUNT TABLE IS WALKED IN THE SAME STORED ORDER WALPOST AND  *
013000*    WALVCHR USE, PER THE OPTION 1 CONTRACT IN WALVACT'S HEADER    *
013100*-----------------------------------------------------------------*
013200 A000-LOAD-ACCOUNT-TABLE.
013300     MOVE 1 TO WK-N-VACCT-OPTION.
013400     CALL "WALVACT" USING WK-C-VACCT-RECORD.
013500     MOVE WK-N-VACCT-ROW-COUNT TO WK-N-ACCT-ROW-COUNT.
013600
013700     MOVE WK-N-ACCT-ROW-COUNT TO WK-N-TRACE-ROW-COUNT.
013800     DISPLAY "WALVINT - ACCOUNT TABLE ROW COUNT "
013900         WK-C-TRACE-ROW-COUNT-X.
014000 A099-LOAD-ACCOUNT-TABLE-EX.
014100     EXIT.
014200*-----------------------------------------------------------------*
014300*    STEP 2 OF THE INTEREST-RUN BATCH FLOW - ONE PASS OVER THE     *
014400*    ACCOUNT TABLE, RATE LOOKUP AND INTEREST POST PER ROW          *
014500*-----------------------------------------------------------------*
014600 B000-APPLY-INTEREST-PASS.
014700     MOVE ZEROES TO WK-N-INT-POSTED-COUNT.
014800     MOVE ZEROES TO WK-N-INT-SKIPPED-COUNT.
014900
015000     PERFORM B100-PROCESS-ONE-ACCOUNT
015100        THRU B199-PROCESS-ONE-ACCOUNT-EX
015200        VARYING WK-N-ACCT-SUB FROM 1 BY 1
015300        UNTIL WK-N-ACCT-SUB > WK-N-ACCT-ROW-COUNT.
015400 B099-APPLY-INTEREST-PASS-EX.
015500     EXIT.
015600*-----------------------------------------------------------------*
015700 B100-PROCESS-ONE-ACCOUNT.
015800*-----------------------------------------------------------------*
015900     MOVE 5                  TO WK-N-VACCT-OPTION.
016000     MOVE WK-N-ACCT-SUB      TO WK-N-VACCT-I-INDEX.
016100     CALL "WALVACT" USING WK-C-VACCT-RECORD.
016200
016300     MOVE WK-C-VACCT-R-RANK  TO WK-C-VRNK-I-RANK.
016400     MOVE 3                  TO WK-N-VRNK-OPTION.
016500     CALL "WALVRNK" USING WK-C-VRNK-RECORD.
016600
016700     IF WK-C-VRNK-ERROR-CD = "NOTFND"
016800         ADD 1 TO WK-N-INT-SKIPPED-COUNT
016900         GO TO B199-PROCESS-ONE-ACCOUNT-EX
017000     END-IF.
017100
017200     COMPUTE WK-N-INT-AMOUNT ROUNDED =
017300         WK-N-VACCT-R-BALANCE * WK-N-VRNK-O-RATE.
017400
017500     ADD WK-N-INT-AMOUNT TO WK-N-VACCT-R-BALANCE.
017600
017700     MOVE WK-C-VACCT-R-USERNAME TO WK-C-VACCT-USERNAME.
017800     MOVE 3                     TO WK-N-VACCT-OPTION.
017900     CALL "WALVACT" USING WK-C-VACCT-RECORD.
018000
018100     ADD 1 TO WK-N-INT-POSTED-COUNT.
018200
018300     MOVE WK-N-VACCT-R-BALANCE TO WK-N-TRACE-BALANCE.
018400     DISPLAY "WALVINT - " WK-C-VACCT-R-USERNAME
018500         " NEW BALANCE " WK-C-TRACE-BALANCE-X.
018600 B199-PROCESS-ONE-ACCOUNT-EX.
018700     EXIT.
018800*-----------------------------------------------------------------*
018900 Z000-TERMINATE-RUN.
019000*-----------------------------------------------------------------*
019100     MOVE WK-N-INT-POSTED-COUNT TO WK-N-TRACE-COUNT.
019200     DISPLAY "WALVINT - ACCOUNTS CREDITED INTEREST "
019300         WK-C-TRACE-COUNT-X.
019400     MOVE WK-N-INT-SKIPPED-COUNT TO WK-N-TRACE-COUNT.
019500     DISPLAY "WALVINT - ACCOUNTS SKIPPED (RANK NOT RECOGNISED) "
019600         WK-C-TRACE-COUNT-X.
019700
019800     MOVE 4 TO WK-N-VACCT-OPTION.
019900     CALL "WALVACT" USING WK-C-VACCT-RECORD.
020000 Z099-TERMINATE-RUN-EX.
020100     EXIT.
020200
020300******************************************************************
020400*************** END OF PROGRAM SOURCE -  WALVINT ***************
020500******************************************************************
