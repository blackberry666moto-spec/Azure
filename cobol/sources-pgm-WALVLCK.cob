000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALVLCK.
000500 AUTHOR.         F LOZANO.
000600 INSTALLATION.   AZURE DIGITAL WALLET - DEPOSIT OPERATIONS.
000700 DATE-WRITTEN.   19 JUN 1990.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPLY THE PIN-RETRY
001200*               LOCKOUT RULE AGAINST A USER-ACCOUNT ROW. IT
001300*               NEITHER READS NOR WRITES WALACCT ITSELF - THE
001400*               FAILED-ATTEMPTS AND LOCK-END-TIME FIELDS COME
001500*               IN AND GO OUT ON THE LINKAGE RECORD, AND THE
001600*               CALLER (WALVACT, VIA WALPOST) IS RESPONSIBLE
001700*               FOR REWRITING THE ROW.
001800*
001900*===================================================================
002000* HISTORY OF MODIFICATION:
002100*===================================================================
002200* AW0066 - RMOLINA  - 19/06/1990 - INITIAL VERSION FOR THE PIN-
002300*                     RETRY LOCKOUT PROJECT (REQUEST AW-201).
002400* AW0071 - RMOLINA  - 02/04/1992 - CORRECT LOCK DURATION FOR
002500*                     EXACTLY 9 FAILED ATTEMPTS - WAS FALLING
002600*                     INTO THE 30-MINUTE DEFAULT BRANCH.
002700* AWY2K2 - TSANTOS  - 23/11/1998 - Y2K REMEDIATION - REVIEWED,
002800*                     NO CENTURY-SENSITIVE DATE MATH IN THIS
002900*                     MEMBER (LOCK-END-TIME IS EPOCH SECONDS).
003000* AW0088 - FLOZANO  - 09/08/2011 - ADD OPTION 3, CHECK-LOCKED,
003100*                     SO WALPOST CAN REJECT A TRANSACTION
003200*                     WITHOUT DUPLICATING THE COMPARE LOGIC.
003300*===================================================================
003400*
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700***************
004800 DATA DIVISION.
004900***************
005000 FILE SECTION.
005100
005200*************************
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                          PIC X(24)        VALUE
005600     "** PROGRAM WALVLCK **".
005700
005800*------------------ PROGRAM WORKING STORAGE -------------------*
005900 01  WK-C-TRACE-OPTION.
006000     05  WK-N-TRACE-OPTION           PIC 9(01) VALUE ZERO.
006100     05  WK-C-TRACE-OPT-X REDEFINES WK-N-TRACE-OPTION
006200                                     PIC X(01).
006300*               DISPLAY-ABLE VIEW OF THE OPTION CODE, FOR TRACE
006400 01  WK-C-TRACE-LOCK-END.
006500     05  WK-N-TRACE-LOCK-END         PIC 9(11) VALUE ZERO.
006600     05  WK-C-TRACE-LOCK-END-X REDEFINES WK-N-TRACE-LOCK-END
006700                                     PIC X(11).
006800*               DISPLAY-ABLE VIEW OF THE COMPUTED LOCK-END-TIME
006900 01  WK-C-TRACE-FAILED-ATT.
007000     05  WK-N-TRACE-FAILED-ATT       PIC 9(02) VALUE ZERO.
007100     05  WK-C-TRACE-FAILED-ATT-X REDEFINES WK-N-TRACE-FAILED-ATT
007200                                     PIC X(02).
007300*               DISPLAY-ABLE VIEW OF THE FAILED-ATTEMPTS COUNT
007400*****************
007500 LINKAGE SECTION.
007600*****************
007700 COPY VLCK.
007800 EJECT
007900********************************************
008000 PROCEDURE DIVISION USING WK-C-VLCK-RECORD.
008100********************************************
008200 MAIN-MODULE.
008300     PERFORM A000-PROCESS-CALLED-ROUTINE
008400        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008500     GOBACK.
008600
008700*-----------------------------------------------------------------*
008800 A000-PROCESS-CALLED-ROUTINE.
008900*-----------------------------------------------------------------*
009000     MOVE ZEROES                     TO WK-N-VLCK-O-FAILED-ATT
009100     MOVE ZEROES                     TO WK-N-VLCK-O-LOCK-END
009200     MOVE "N"                        TO WK-C-VLCK-O-LOCKED-IND.
009300
009400     EVALUATE TRUE
009500         WHEN WK-VLCK-OPT-FAILED-ATTEMPT
009600             PERFORM B100-RECORD-FAILED-ATTEMPT
009700                THRU B199-RECORD-FAILED-ATTEMPT-EX
009800         WHEN WK-VLCK-OPT-SUCCESS-LOGIN
009900             PERFORM B200-RECORD-SUCCESS-LOGIN
010000                THRU B299-RECORD-SUCCESS-LOGIN-EX
010100         WHEN WK-VLCK-OPT-CHECK-LOCKED
010200             PERFORM B300-CHECK-LOCKED
010300                THRU B399-CHECK-LOCKED-EX
010400     END-EVALUATE.
010500
010600 A099-PROCESS-CALLED-ROUTINE-EX.
010700     EXIT.
010800*-----------------------------------------------------------------*
010900 B100-RECORD-FAILED-ATTEMPT.
011000*-----------------------------------------------------------------*
011100     ADD 1 TO WK-N-VLCK-I-FAILED-ATT.
011200     MOVE WK-N-VLCK-I-FAILED-ATT TO WK-N-VLCK-O-FAILED-ATT.
011300     MOVE WK-N-VLCK-I-LOCK-END   TO WK-N-VLCK-O-LOCK-END.
011400
011500     IF WK-N-VLCK-I-FAILED-ATT NOT < 3
011600         EVALUATE WK-N-VLCK-I-FAILED-ATT
011700             WHEN 3
011800                 COMPUTE WK-N-VLCK-O-LOCK-END =
011900                     WK-N-VLCK-I-CURRENT-TIME + 60
012000             WHEN 6
012100                 COMPUTE WK-N-VLCK-O-LOCK-END =
012200                     WK-N-VLCK-I-CURRENT-TIME + 300
012300             WHEN 9                                      AW0071
012400                 COMPUTE WK-N-VLCK-O-LOCK-END =            AW0071
012500                     WK-N-VLCK-I-CURRENT-TIME + 600        AW0071
012600             WHEN OTHER
012700                 COMPUTE WK-N-VLCK-O-LOCK-END =
012800                     WK-N-VLCK-I-CURRENT-TIME + 1800
012900         END-EVALUATE
013000     END-IF.
013100*           NOTE - LOCK-END-TIME ON WACCT IS EPOCH SECONDS, THE
013200*           ORIGINAL ON-LINE PROGRAM WORKED IN MILLISECONDS - 60
013300*           SECS / 300 SECS / 600 SECS / 1800 SECS ARE THE SAME
013400*           1 / 5 / 10 / 30 MINUTE DURATIONS, CONVERTED TO THE
013500*           SECONDS UNIT THIS FIELD IS STORED IN.
013600     MOVE WK-N-VLCK-O-FAILED-ATT TO WK-N-TRACE-FAILED-ATT.
013700     MOVE WK-N-VLCK-O-LOCK-END   TO WK-N-TRACE-LOCK-END.
013800     DISPLAY "WALVLCK - FAILED ATT " WK-C-TRACE-FAILED-ATT-X
013900         " LOCK END " WK-C-TRACE-LOCK-END-X.
014000 B199-RECORD-FAILED-ATTEMPT-EX.
014100     EXIT.
014200*-----------------------------------------------------------------*
014300 B200-RECORD-SUCCESS-LOGIN.
014400*-----------------------------------------------------------------*
014500     MOVE ZEROES TO WK-N-VLCK-O-FAILED-ATT.
014600     MOVE ZEROES TO WK-N-VLCK-O-LOCK-END.
014700 B299-RECORD-SUCCESS-LOGIN-EX.
014800     EXIT.
014900*-----------------------------------------------------------------*
015000 B300-CHECK-LOCKED.
015100*-----------------------------------------------------------------*
015200     MOVE WK-N-VLCK-I-FAILED-ATT TO WK-N-VLCK-O-FAILED-ATT.
015300     MOVE WK-N-VLCK-I-LOCK-END   TO WK-N-VLCK-O-LOCK-END.
015400
015500     IF WK-N-VLCK-I-CURRENT-TIME < WK-N-VLCK-I-LOCK-END
015600         MOVE "Y" TO WK-C-VLCK-O-LOCKED-IND
015700     ELSE
015800         MOVE "N" TO WK-C-VLCK-O-LOCKED-IND
015900     END-IF.
016000 B399-CHECK-LOCKED-EX.
016100     EXIT.
016200
016300******************************************************************
016400*************** END OF PROGRAM SOURCE -  WALVLCK ***************
016500******************************************************************
