000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALVPTS.
000500 AUTHOR.         F LOZANO.
000600 INSTALLATION.   AZURE DIGITAL WALLET - DEPOSIT OPERATIONS.
000700 DATE-WRITTEN.   27 FEB 1993.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPUTE LOYALTY
001200*               POINTS EARNED ON A SELF-DEPOSIT, AND THE PHP
001300*               VALUE OF A POINTS REDEMPTION. NO FILES. NO
001400*               ROUNDING IS PERFORMED - POINTS-EARNED IS A
001500*               TRUNCATING INTEGER DIVIDE, NOT A ROUNDED ONE.
001600*
001700*===================================================================
001800* HISTORY OF MODIFICATION:
001900*===================================================================
002000* AW0074 - FLOZANO  - 27/02/1993 - INITIAL VERSION FOR THE
002100*                     POINTS-REDEMPTION ENHANCEMENT.
002200* AWY2K3 - TSANTOS  - 30/11/1998 - Y2K REMEDIATION - REVIEWED,
002300*                     NO DATE FIELDS IN THIS MEMBER.
002400*===================================================================
002500*
002600 EJECT
002700**********************
002800 ENVIRONMENT DIVISION.
002900**********************
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.  IBM-AS400.
003200 OBJECT-COMPUTER.  IBM-AS400.
003300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800***************
003900 DATA DIVISION.
004000***************
004100 FILE SECTION.
004200
004300*************************
004400 WORKING-STORAGE SECTION.
004500*************************
004600 01  FILLER                          PIC X(24)        VALUE
004700     "** PROGRAM WALVPTS **".
004800
004900*------------------ PROGRAM WORKING STORAGE -------------------*
005000 01  WK-C-TRACE-OPTION.
005100     05  WK-N-TRACE-OPTION           PIC 9(01) VALUE ZERO.
005200     05  WK-C-TRACE-OPT-X REDEFINES WK-N-TRACE-OPTION
005300                                     PIC X(01).
005400 01  WK-C-TRACE-AMOUNT.
005500     05  WK-N-TRACE-AMOUNT           PIC S9(09)V99 VALUE ZERO.
005600     05  WK-C-TRACE-AMOUNT-X REDEFINES WK-N-TRACE-AMOUNT
005700                                     PIC X(11).
005800 01  WK-C-TRACE-POINTS.
005900     05  WK-N-TRACE-POINTS           PIC S9(07) VALUE ZERO.
006000     05  WK-C-TRACE-POINTS-X REDEFINES WK-N-TRACE-POINTS
006100                                     PIC X(07).
006200 01  WK-C-WORK-AREA.
006300     05  WK-N-WHOLE-THOUSANDS        PIC S9(06) COMP-3.
006400*               AMOUNT DIVIDED DOWN TO WHOLE THOUSANDS, TRUNCATED
006500
006600*****************
006700 LINKAGE SECTION.
006800*****************
006900 COPY VPTS.
007000 EJECT
007100********************************************
007200 PROCEDURE DIVISION USING WK-C-VPTS-RECORD.
007300********************************************
007400 MAIN-MODULE.
007500     PERFORM A000-PROCESS-CALLED-ROUTINE
007600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
007700     GOBACK.
007800
007900*-----------------------------------------------------------------*
008000 A000-PROCESS-CALLED-ROUTINE.
008100*-----------------------------------------------------------------*
008200     MOVE ZEROES TO WK-N-VPTS-O-POINTS-EARNED.
008300     MOVE ZEROES TO WK-N-VPTS-O-REDEMPT-VALUE.
008400
008500     EVALUATE TRUE
008600         WHEN WK-VPTS-OPT-EARNED
008700             PERFORM B100-COMPUTE-POINTS-EARNED
008800                THRU B199-COMPUTE-POINTS-EARNED-EX
008900         WHEN WK-VPTS-OPT-REDEMPTION
009000             PERFORM B200-COMPUTE-REDEMPTION-VALUE
009100                THRU B299-COMPUTE-REDEMPTION-VALUE-EX
009200     END-EVALUATE.
009300
009400 A099-PROCESS-CALLED-ROUTINE-EX.
009500     EXIT.
009600*-----------------------------------------------------------------*
009700*    1 POINT PER FULL PHP 1,000 DEPOSITED, TRUNCATED - NOT       *
009800*    AWARDED AT ALL WHEN THE WHOLE-THOUSANDS FIGURE IS ZERO      *
009900*-----------------------------------------------------------------*
010000 B100-COMPUTE-POINTS-EARNED.
010100     COMPUTE WK-N-WHOLE-THOUSANDS =
010200         WK-N-VPTS-I-AMOUNT / 1000.
010300
010400     IF WK-N-WHOLE-THOUSANDS > 0
010500         MOVE WK-N-WHOLE-THOUSANDS TO WK-N-VPTS-O-POINTS-EARNED
010600     END-IF.
010700
010800     MOVE WK-VPTS-OPT-EARNED      TO WK-N-TRACE-OPTION.
010900     MOVE WK-N-VPTS-I-AMOUNT      TO WK-N-TRACE-AMOUNT.
011000     MOVE WK-N-VPTS-O-POINTS-EARNED TO WK-N-TRACE-POINTS.
011100     DISPLAY "WALVPTS - AMOUNT " WK-C-TRACE-AMOUNT-X
011200         " POINTS EARNED " WK-C-TRACE-POINTS-X.
011300 B199-COMPUTE-POINTS-EARNED-EX.
011400     EXIT.
011500*-----------------------------------------------------------------*
011600*    FLAT PHP 1.00 PER POINT - NO TIERED RATE IN THE SOURCE      *
011700*-----------------------------------------------------------------*
011800 B200-COMPUTE-REDEMPTION-VALUE.
011900     COMPUTE WK-N-VPTS-O-REDEMPT-VALUE ROUNDED =
012000         WK-N-VPTS-I-POINTS-REQ * 1.00.
012100 B299-COMPUTE-REDEMPTION-VALUE-EX.
012200     EXIT.
012300
012400******************************************************************
012500*************** END OF PROGRAM SOURCE -  WALVPTS ***************
012600******************************************************************
