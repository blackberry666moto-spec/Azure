000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALVRNK.
000500 AUTHOR.         F LOZANO.
000600 INSTALLATION.   AZURE DIGITAL WALLET - DEPOSIT OPERATIONS.
000700 DATE-WRITTEN.   22 JUL 1995.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE OVER THE LOYALTY-RANK
001200*               TABLE (SEE WRNKTAB COPYBOOK). GIVEN A LIFETIME
001300*               TOTAL-TRANSACTED FIGURE IT DERIVES THE RANK
001400*               NAME; GIVEN A RANK NAME IT HANDS BACK THE
001500*               DEPOSIT/WITHDRAW/SEND LIMIT, THE MONTHLY
001600*               INTEREST RATE, OR THE VOUCHER VALUE RANGE FOR
001700*               THAT RANK. NO FILES ARE OPENED BY THIS MEMBER.
001800*
001900*===================================================================
002000* HISTORY OF MODIFICATION:
002100*===================================================================
002200* AW0092 - FLOZANO  - 22/07/1995 - INITIAL VERSION FOR THE
002300*                     LOYALTY-TIER LIMIT PROJECT (AW-418) -
002400*                     OPTIONS 1 AND 2 ONLY.
002500* AW0097 - RMOLINA  - 14/09/1996 - ADD OPTION 3, MONTHLY
002600*                     INTEREST RATE BY RANK, FOR THE SCHEDULED-
002700*                     INTEREST-POSTING PROJECT. NOTE - AS OF
002800*                     THIS WRITING THE SCHEDULER THAT WOULD
002900*                     CALL THIS OPTION HAS NOT BEEN DELIVERED -
003000*                     OPTION 3 IS COMPLETE AND TESTED BUT HAS
003100*                     NO CALLER IN THE CURRENT SUITE.
003200* AWY2K5 - TSANTOS  - 27/11/1998 - Y2K REMEDIATION - REVIEWED,
003300*                     NO DATE FIELDS IN THIS MEMBER.
003400* AW0098 - RMOLINA  - 03/02/2015 - ADD OPTION 4, VOUCHER VALUE
003500*                     RANGE, FOR THE VOUCHER-DROP PROJECT
003600*                     (AW-402).
003700*===================================================================
003800*
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500
005600*************************
005700 WORKING-STORAGE SECTION.
005800*************************
005900 01  FILLER                          PIC X(24)        VALUE
006000     "** PROGRAM WALVRNK **".
006100
006200*------------------ LOYALTY RANK TABLE --------------------------*
006300 01  WK-C-WRNKTAB-AREA.
006400     COPY WRNKTAB.
006500
006600*------------------ PROGRAM WORKING STORAGE -------------------*
006700 01  WK-C-COMPARE-RANK.
006800     05  WK-C-COMPARE-TARGET         PIC X(08).
006900
007000 01  WK-C-TRACE-OPTION.
007100     05  WK-N-TRACE-OPTION           PIC 9(01) VALUE ZERO.
007200     05  WK-C-TRACE-OPT-X REDEFINES WK-N-TRACE-OPTION
007300                                     PIC X(01).
007400*               DISPLAY-ABLE VIEW OF THE OPTION CODE, FOR TRACE
007500 01  WK-C-TRACE-TOTAL.
007600     05  WK-N-TRACE-TOTAL            PIC S9(09)V99 VALUE ZERO.
007700     05  WK-C-TRACE-TOTAL-X REDEFINES WK-N-TRACE-TOTAL
007800                                     PIC X(11).
007900*               DISPLAY-ABLE VIEW OF TOTAL-TRANSACTED, FOR TRACE
008000 01  WK-C-TRACE-RANK.
008100     05  WK-N-TRACE-FOUND-IND        PIC 9(01) VALUE ZERO.
008200     05  WK-C-TRACE-FOUND-IND-X REDEFINES WK-N-TRACE-FOUND-IND
008300                                     PIC X(01).
008400*               DISPLAY-ABLE VIEW OF THE TABLE-ENTRY FOUND SWITCH
008500
008600*****************
008700 LINKAGE SECTION.
008800*****************
008900 COPY VRNK.
009000 EJECT
009100********************************************
009200 PROCEDURE DIVISION USING WK-C-VRNK-RECORD.
009300********************************************
009400 MAIN-MODULE.
009500     PERFORM A000-PROCESS-CALLED-ROUTINE
009600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009700     GOBACK.
009800
009900*-----------------------------------------------------------------*
010000 A000-PROCESS-CALLED-ROUTINE.
010100*-----------------------------------------------------------------*
010200     MOVE SPACES  TO WK-C-VRNK-ERROR-CD.
010300     MOVE ZEROES  TO WK-N-VRNK-O-LIMIT.
010400     MOVE ZEROES  TO WK-N-VRNK-O-RATE.
010500     MOVE ZEROES  TO WK-N-VRNK-O-VCHR-BASE.
010600     MOVE ZEROES  TO WK-N-VRNK-O-VCHR-SPAN.
010700     MOVE SPACES  TO WK-C-VRNK-O-RANK.
010800
010900     EVALUATE TRUE
011000         WHEN WK-VRNK-OPT-RANK-FROM-TOTAL
011100             PERFORM C100-RANK-FROM-TOTAL
011200                THRU C199-RANK-FROM-TOTAL-EX
011300         WHEN WK-VRNK-OPT-LIMIT-FOR-RANK
011400             PERFORM C200-LIMIT-FOR-RANK
011500                THRU C299-LIMIT-FOR-RANK-EX
011600         WHEN WK-VRNK-OPT-RATE-FOR-RANK
011700             PERFORM C300-RATE-FOR-RANK
011800                THRU C399-RATE-FOR-RANK-EX
011900         WHEN WK-VRNK-OPT-VCHR-RANGE
012000             PERFORM C400-VCHR-RANGE-FOR-RANK
012100                THRU C499-VCHR-RANGE-FOR-RANK-EX
012200     END-EVALUATE.
012300
012400 A099-PROCESS-CALLED-ROUTINE-EX.
012500     EXIT.
012600*-----------------------------------------------------------------*
012700*    OPTION 1 - THE BOUNDARIES ARE FIXED AND KNOWN, SO THIS IS A *
012800*    STRAIGHT EVALUATE RATHER THAN A TABLE SEARCH - THE TABLE    *
012900*    SEARCH OPTIONS (2/3/4) KEY OFF THE RANK NAME, NOT A RANGE   *
013000*-----------------------------------------------------------------*
013100 C100-RANK-FROM-TOTAL.
013200     EVALUATE TRUE
013300         WHEN WK-N-VRNK-I-TOT-TRANSACT >= 1000000.00
013400             MOVE "PLATINUM" TO WK-C-VRNK-O-RANK
013500         WHEN WK-N-VRNK-I-TOT-TRANSACT >= 500000.00
013600             MOVE "GOLD"     TO WK-C-VRNK-O-RANK
013700         WHEN WK-N-VRNK-I-TOT-TRANSACT >= 200000.00
013800             MOVE "SILVER"   TO WK-C-VRNK-O-RANK
013900         WHEN OTHER
014000             MOVE "BRONZE"   TO WK-C-VRNK-O-RANK
014100     END-EVALUATE.
014200
014300     MOVE WK-N-VRNK-I-TOT-TRANSACT TO WK-N-TRACE-TOTAL.
014400     DISPLAY "WALVRNK - TOTAL " WK-C-TRACE-TOTAL-X
014500         " RANK " WK-C-VRNK-O-RANK.
014600 C199-RANK-FROM-TOTAL-EX.
014700     EXIT.
014800*-----------------------------------------------------------------*
014900 C200-LIMIT-FOR-RANK.
015000*-----------------------------------------------------------------*
015100     MOVE WK-C-VRNK-I-RANK TO WK-C-COMPARE-TARGET.
015200     SET WRNK-IDX TO 1.
015300
015400     PERFORM D100-SEARCH-RANK-ENTRY
015500        THRU D199-SEARCH-RANK-ENTRY-EX
015600        VARYING WRNK-IDX FROM 1 BY 1
015700        UNTIL WRNK-IDX > 4.
015800
015900     IF WK-N-VRNK-O-LIMIT = ZERO
016000         MOVE "NOTFND" TO WK-C-VRNK-ERROR-CD
016100     END-IF.
016200 C299-LIMIT-FOR-RANK-EX.
016300     EXIT.
016400*-----------------------------------------------------------------*
016500 D100-SEARCH-RANK-ENTRY.
016600*-----------------------------------------------------------------*
016700     IF WRNK-NAME (WRNK-IDX) = WK-C-COMPARE-TARGET
016800         MOVE WRNK-LIMIT (WRNK-IDX) TO WK-N-VRNK-O-LIMIT
016900     END-IF.
017000 D199-SEARCH-RANK-ENTRY-EX.
017100     EXIT.
017200*-----------------------------------------------------------------*
017300*    OPTION 3 - COMPLETE AND TESTED (SEE AW0097) BUT THIS SHOP'S *
017400*    INTEREST-POSTING SCHEDULER HAS NOT YET BEEN DELIVERED, SO   *
017500*    NOTHING IN THE CURRENT SUITE CALLS THIS OPTION TODAY        *
017600*-----------------------------------------------------------------*
017700 C300-RATE-FOR-RANK.
017800     MOVE WK-C-VRNK-I-RANK TO WK-C-COMPARE-TARGET.
017900     SET WRNK-IDX TO 1.
018000
018100     PERFORM D200-SEARCH-RATE-ENTRY
018200        THRU D299-SEARCH-RATE-ENTRY-EX
018300        VARYING WRNK-IDX FROM 1 BY 1
018400        UNTIL WRNK-IDX > 4.
018500
018600     IF WK-N-VRNK-O-RATE = ZERO
018700         MOVE "NOTFND" TO WK-C-VRNK-ERROR-CD
018800     END-IF.
018900 C399-RATE-FOR-RANK-EX.
019000     EXIT.
019100*-----------------------------------------------------------------*
019200 D200-SEARCH-RATE-ENTRY.
019300*-----------------------------------------------------------------*
019400     IF WRNK-NAME (WRNK-IDX) = WK-C-COMPARE-TARGET
019500         MOVE WRNK-RATE (WRNK-IDX) TO WK-N-VRNK-O-RATE
019600     END-IF.
019700 D299-SEARCH-RATE-ENTRY-EX.
019800     EXIT.
019900*-----------------------------------------------------------------*
020000 C400-VCHR-RANGE-FOR-RANK.
020100*-----------------------------------------------------------------*
020200     MOVE WK-C-VRNK-I-RANK TO WK-C-COMPARE-TARGET.
020300     SET WRNK-IDX TO 1.
020400
020500     PERFORM D300-SEARCH-VCHR-ENTRY
020600        THRU D399-SEARCH-VCHR-ENTRY-EX
020700        VARYING WRNK-IDX FROM 1 BY 1
020800        UNTIL WRNK-IDX > 4.
020900
021000     IF WK-N-VRNK-O-VCHR-BASE = ZERO AND
021100        WK-N-VRNK-O-VCHR-SPAN = ZERO
021200*           RANK NOT RECOGNISED - FALL BACK TO THE DEFAULT RANGE
021300*           [1.00, 11.00) PER THE SOURCE'S DEFAULT BRANCH
021400         MOVE 1.00  TO WK-N-VRNK-O-VCHR-BASE
021500         MOVE 10.00 TO WK-N-VRNK-O-VCHR-SPAN
021600         MOVE "DEFRNG" TO WK-C-VRNK-ERROR-CD
021700     END-IF.
021800 C499-VCHR-RANGE-FOR-RANK-EX.
021900     EXIT.
022000*-----------------------------------------------------------------*
022100 D300-SEARCH-VCHR-ENTRY.
022200*-----------------------------------------------------------------*
022300     IF WRNK-NAME (WRNK-IDX) = WK-C-COMPARE-TARGET
022400         MOVE WRNK-VOUCHER-BASE (WRNK-IDX)
022500                                 TO WK-N-VRNK-O-VCHR-BASE
022600         MOVE WRNK-VOUCHER-SPAN (WRNK-IDX)
022700                                 TO WK-N-VRNK-O-VCHR-SPAN
022800     END-IF.
022900 D399-SEARCH-VCHR-ENTRY-EX.
023000     EXIT.
023100
023200******************************************************************
023300*************** END OF PROGRAM SOURCE -  WALVRNK ***************
023400******************************************************************
