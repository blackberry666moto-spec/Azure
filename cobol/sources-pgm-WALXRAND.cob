000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALXRAND.
000500 AUTHOR.         F LOZANO.
000600 INSTALLATION.   AZURE DIGITAL WALLET - DEPOSIT OPERATIONS.
000700 DATE-WRITTEN.   14 NOV 2010.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A UTILITY CALLED ROUTINE THAT HANDS BACK
001200*               THE NEXT ENTRY OF THE WRSEED DRAW TABLE, ROUND
001300*               ROBIN, SO THE VOUCHER-GENERATION RUN (WALVCHR)
001400*               IS REPEATABLE ACROSS RE-RUNS OF THE SAME JOB.
001500*               THE SAVED SUBSCRIPT IS CARRIED IN WORKING-
001600*               STORAGE AND PERSISTS FOR THE LIFE OF THE RUN
001700*               UNIT - IT IS NOT RESET BETWEEN CALLS.
001800*
001900*===================================================================
002000* HISTORY OF MODIFICATION:
002100*===================================================================
002200* AW0083 - FLOZANO  - 14/11/2010 - INITIAL VERSION FOR THE
002300*                     SINGLE-VOUCHER-DROP PROJECT (AW-402).
002400* AW0091 - GPADILLA - 06/02/2013 - WRAP THE SUBSCRIPT BACK TO 1
002500*                     WHEN IT RUNS OFF THE END OF THE TABLE,
002600*                     RATHER THAN ABENDING ON SUBSCRIPT RANGE -
002700*                     A RUN OF MORE THAN 20 ACCOUNTS WAS BLOWING
002800*                     UP THE VOUCHER JOB (INCIDENT AW-I-0147).
002900*===================================================================
003000*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300***************
004400 DATA DIVISION.
004500***************
004600 FILE SECTION.
004700
004800*************************
004900 WORKING-STORAGE SECTION.
005000*************************
005100 01  FILLER                          PIC X(24)        VALUE
005200     "** PROGRAM WALXRAND **".
005300
005400*------------------ VOUCHER DRAW SEED TABLE --------------------*
005500 01  WK-C-WRSEED-AREA.
005600     COPY WRSEED.
005700
005800*------------------ PROGRAM WORKING STORAGE -------------------*
005900 01  WK-C-TRACE-SUB.
006000     05  WK-N-TRACE-SUB              PIC 9(02) VALUE ZERO.
006100     05  WK-C-TRACE-SUB-X REDEFINES WK-N-TRACE-SUB
006200                                     PIC X(02).
006300*               DISPLAY-ABLE VIEW OF THE SUBSCRIPT JUST USED
006400 01  WK-C-TRACE-DRAW.
006500     05  WK-N-TRACE-DRAW             PIC V9999 VALUE ZERO.
006600     05  WK-C-TRACE-DRAW-X REDEFINES WK-N-TRACE-DRAW
006700                                     PIC X(04).
006800*               DISPLAY-ABLE VIEW OF THE DRAW JUST HANDED OUT
006900 01  WK-C-CALL-COUNT.
007000     05  WK-N-CALL-COUNT             PIC S9(07) COMP-3 VALUE ZERO.
007100     05  WK-C-CALL-COUNT-X REDEFINES WK-N-CALL-COUNT
007200                                     PIC X(04).
007300*               COUNT OF CALLS THIS RUN UNIT - DIAGNOSTIC ONLY
007400
007500*****************
007600 LINKAGE SECTION.
007700*****************
007800 COPY VRAND.
007900 EJECT
008000*********************************************
008100 PROCEDURE DIVISION USING WK-C-VRAND-RECORD.
008200*********************************************
008300 MAIN-MODULE.
008400     PERFORM A000-PROCESS-CALLED-ROUTINE
008500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008600     GOBACK.
008700
008800*-----------------------------------------------------------------*
008900 A000-PROCESS-CALLED-ROUTINE.
009000*-----------------------------------------------------------------*
009100     ADD 1 TO WK-N-CALL-COUNT.
009200
009300     IF WRSEED-NEXT-SUB > 20
009400         MOVE 1 TO WRSEED-NEXT-SUB
009500     END-IF.
009600
009700     SET WRSEED-IDX TO WRSEED-NEXT-SUB.
009800     MOVE WRSEED-DRAW (WRSEED-IDX) TO WK-N-VRAND-O-DRAW.
009900
010000     MOVE WRSEED-NEXT-SUB        TO WK-N-TRACE-SUB.
010100     MOVE WK-N-VRAND-O-DRAW      TO WK-N-TRACE-DRAW.
010200     DISPLAY "WALXRAND - SUB " WK-C-TRACE-SUB-X          AW0091
010300         " DRAW " WK-C-TRACE-DRAW-X.                      AW0091
010400
010500     ADD 1 TO WRSEED-NEXT-SUB.
010600
010700 A099-PROCESS-CALLED-ROUTINE-EX.
010800     EXIT.
010900
011000******************************************************************
011100*************** END OF PROGRAM SOURCE -  WALXRAND ***************
011200******************************************************************
